      ******************************************************************
      *    SVCREQ   -  SERVICE REQUEST RECORD LAYOUT                 *
      *    ------------------------------------------------------    *
      *    ONE CONSUMER SERVICE REQUEST PER MATCHING RUN.             *
      *    RECORD LENGTH IS FIXED AT 302 CHARACTERS.                  *
      *                                                                *
      *    010293JS  ORIGINAL LAYOUT FOR CAREGIVER-MATCH PROJECT      *
      *    061596MM  ADDED SR-ADDL-INFO FOR CONDITION KEYWORD MATCH   *
      *    031799JS  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS REC  *
      ******************************************************************
       01  SR-SERVICE-REQUEST-REC.
           05  SR-REQUEST-ID            PIC X(36).
           05  SR-CONSUMER-ID           PIC X(36).
           05  SR-SERVICE-TYPE          PIC X(16).
           05  SR-REQ-DAYS              PIC X(14).
           05  SR-PREF-START            PIC X(05).
           05  SR-PREF-END              PIC X(05).
           05  SR-LATITUDE              PIC S9(3)V9(6).
           05  SR-LONGITUDE             PIC S9(3)V9(6).
           05  SR-ADDRESS               PIC X(60).
           05  SR-ADDL-INFO             PIC X(80).
           05  FILLER                   PIC X(32).
      *
      *    RAW-BYTE OVERLAY ON THE COORDINATE PAIR - CGMATCH'S
      *    305-SCORE-ONE-CG TESTS SR-LATITUDE-X/SR-LONGITUDE-X HERE
      *    AND ZEROES OUT AN UNPOPULATED (SPACE OR LOW-VALUE) LAT/
      *    LONG SLOT BEFORE TRUSTING IT AS A SIGNED NUMERIC.  SAME
      *    TRICK WE USE ON THE CAREGIVER SIDE - SEE CAREGVR COPYBOOK.
      *                                  061596MM, UPDATED 110304RPK
       01  SR-COORD-RAW-VIEW REDEFINES SR-SERVICE-REQUEST-REC.
           05  FILLER                   PIC X(112).
           05  SR-LATITUDE-X            PIC X(09).
           05  SR-LONGITUDE-X           PIC X(09).
           05  FILLER                   PIC X(172).
