000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PREFCHK - CAREGIVER PREFERENCE FILTER                     *
000400*    ------------------------------------------------------    *
000500*    CALLED BY CGMATCH FOR EACH CANDIDATE CAREGIVER TO CHECK    *
000600*    THE REQUEST'S SERVICE TYPE AGAINST THE CAREGIVER'S LIST    *
000700*    OF SERVICE TYPES, OR A SUPPORTED-CONDITION CODE AGAINST    *
000800*    THE REQUEST'S FREE-TEXT ADDITIONAL INFORMATION.  SAME      *
000900*    LINKAGE-SECTION HOUSE STYLE AS CLCDIST AND TMWINCHK.       *
001000*                                                                *
001100*    EVERY RESULT DEFAULTS TO "NOT ELIGIBLE" - A CAREGIVER      *
001200*    ONLY PASSES WHEN THE MATCH IS FOUND CLEANLY.  ON ANY       *
001300*    UNSTRING OVERFLOW THE DEFAULT STANDS, SO A BAD LIST NEVER  *
001400*    LETS A CAREGIVER THROUGH BY ACCIDENT.                      *
001500*                                                                *
001600*    HOLDS NO FILES AND NO FD - PURE COMPUTATION SUBROUTINE.    *
001700******************************************************************
001800 PROGRAM-ID.  PREFCHK.
001900 AUTHOR. MARY MORRIS.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 07/22/98.
002200 DATE-COMPILED. 07/22/98.
002300 SECURITY. NON-CONFIDENTIAL.
002400******************************************************************
002500*    CHANGE LOG                                                 *
002600*    ------------------------------------------------------    *
002700*    072298MM  ORIGINAL WRITE-UP - CAREGIVER-MATCH PROJECT      *
002800*              NEEDED A SHARED PLACE FOR THE SERVICE-TYPE AND   *
002900*              SUPPORTED-CONDITION CHECKS CGMATCH WAS DOING     *
003000*              INLINE.                                          *
003100*    031799JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     *
003200*              NOTHING TO CHANGE.                                *
003300*    110200AK  250-FIND-LENGTH WAS COUNTING A TRAILING COMMA    *
003400*              AS PART OF THE LAST TOKEN'S LENGTH - TRIMMED     *
003500*              THE TOKEN TABLE BEFORE MEASURING IT.             *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-TOKEN-WORK.
004900     05  WS-TOKEN                 PIC X(16) OCCURS 6 TIMES.
005000     05  WS-TOKEN-COUNT           PIC S9(2) COMP.
005100     05  WS-TOKEN-SUB             PIC S9(2) COMP.
005200*    RAW-BYTE DUMP VIEW OF THE TOKEN TABLE - EASIER TO READ
005300*    IN A DUMP THAN SIX SEPARATE X(16) FIELDS.           072298MM
005400 01  WS-TOKEN-WORK-DUMP REDEFINES WS-TOKEN-WORK.
005500     05  WS-TOKEN-WORK-X          PIC X(100).
005600
005700 01  WS-COND-TOKEN-WORK.
005800     05  WS-COND-TOKEN            PIC X(20) OCCURS 4 TIMES.
005900     05  WS-COND-TOKEN-COUNT      PIC S9(2) COMP.
006000     05  WS-COND-SUB              PIC S9(2) COMP.
006100 01  WS-COND-TOKEN-WORK-DUMP REDEFINES WS-COND-TOKEN-WORK.
006200     05  WS-COND-TOKEN-WORK-X     PIC X(82).
006300
006400 01  WS-LENGTH-WORK.
006500     05  WS-REV-TEXT              PIC X(20).
006600     05  WS-LEAD-SPACES           PIC S9(4) COMP.
006700     05  WS-TEXT-LEN              PIC S9(4) COMP.
006750     05  WS-MATCH-COUNT           PIC S9(4) COMP.
006800*    RAW-BYTE DUMP VIEW OF THE TRIMMED-LENGTH WORK FIELDS -
006900*    SEE 250-FIND-LENGTH.                                110200AK
007000 01  WS-LENGTH-WORK-DUMP REDEFINES WS-LENGTH-WORK.
007100     05  WS-LENGTH-WORK-X         PIC X(26).
007200
007300 LINKAGE SECTION.
007400 01  LK-PREFCHK-PARMS.
007500     05  LK-FUNCTION-CD           PIC X(01).
007600         88  LK-CHECK-SVC-TYPE    VALUE "S".
007700         88  LK-CHECK-CONDITIONS  VALUE "C".
007800     05  LK-RESULT-SW             PIC X(01).
007900         88  LK-FILTER-PASSED     VALUE "Y".
008000     05  LK-RETURN-CD             PIC S9(4) COMP.
008100     05  LK-CG-LIST               PIC X(50).
008200     05  LK-SR-SVC-TYPE           PIC X(16).
008300     05  LK-SR-ADDL-INFO          PIC X(80).
008400
008500 PROCEDURE DIVISION USING LK-PREFCHK-PARMS.
008600     MOVE ZERO TO LK-RETURN-CD.
008700     MOVE "N" TO LK-RESULT-SW.
008800     EVALUATE TRUE
008900         WHEN LK-CHECK-SVC-TYPE
009000             PERFORM 100-CHECK-SVC-TYPE THRU 100-EXIT
009100         WHEN LK-CHECK-CONDITIONS
009200             PERFORM 200-CHECK-CONDITIONS THRU 200-EXIT
009300         WHEN OTHER
009400             MOVE 16 TO LK-RETURN-CD
009500     END-EVALUATE.
009600     GOBACK.
009700
009800*    100-CHECK-SVC-TYPE  (SPEC U2-R1)                          072298MM
009900*    IS THE REQUEST'S SERVICE TYPE ONE OF THE COMMA-SEPARATED
010000*    VALUES IN THE CAREGIVER'S LIST?  A BLANK LIST OR A BLANK
010100*    REQUEST SERVICE TYPE PASSES - THERE IS NOTHING TO FILTER.
010200 100-CHECK-SVC-TYPE.
010300     IF LK-CG-LIST = SPACES OR LK-SR-SVC-TYPE = SPACES
010400         MOVE "Y" TO LK-RESULT-SW
010500         GO TO 100-EXIT.
010600     PERFORM 150-TOKEN-SCAN THRU 150-EXIT.
010700 100-EXIT.
010800     EXIT.
010900
011000*    150-TOKEN-SCAN  (SPEC U2-R1, U2-R3)                       072298MM
011100*    BREAK LK-CG-LIST INTO ITS COMMA-SEPARATED TOKENS AND LOOK
011200*    FOR AN EXACT MATCH ON LK-SR-SVC-TYPE.  A LIST THAT OVER-
011300*    FLOWS THE SIX-SLOT TABLE LEAVES LK-RESULT-SW AT "N" - THE
011400*    CAREGIVER SIMPLY DOES NOT PASS, NO ABEND.
011500 150-TOKEN-SCAN.
011600     MOVE SPACES TO WS-TOKEN-WORK-X.
011700     MOVE ZERO TO WS-TOKEN-COUNT.
011800     UNSTRING LK-CG-LIST DELIMITED BY ","
011900         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
012000              WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6)
012100         TALLYING IN WS-TOKEN-COUNT
012200         ON OVERFLOW
012300             MOVE 8 TO LK-RETURN-CD
012400     END-UNSTRING.
012450     PERFORM 155-TOKEN-TEST THRU 155-EXIT                      110304RPK
012460         VARYING WS-TOKEN-SUB FROM 1 BY 1                      110304RPK
012470             UNTIL WS-TOKEN-SUB > WS-TOKEN-COUNT.               110304RPK
013000 150-EXIT.
013100     EXIT.
013110
013120*    155-TOKEN-TEST - ONE SLOT OF THE SERVICE-TYPE TABLE,       110304RPK
013130*    DRIVEN BY 150-TOKEN-SCAN'S VARYING/UNTIL.                  110304RPK
013140 155-TOKEN-TEST.                                                110304RPK
013150     IF WS-TOKEN(WS-TOKEN-SUB) = LK-SR-SVC-TYPE                 110304RPK
013160         MOVE "Y" TO LK-RESULT-SW.                              110304RPK
013170 155-EXIT.                                                      110304RPK
013180     EXIT.                                                      110304RPK
013200
013300*    200-CHECK-CONDITIONS  (SPEC U2-R2)                        072298MM
013400*    DOES ANY ONE OF THE CAREGIVER'S SUPPORTED-CONDITION CODES
013500*    APPEAR AS A WORD INSIDE THE REQUEST'S FREE-TEXT ADDITIONAL
013600*    INFORMATION?  A BLANK LIST OR BLANK FREE TEXT PASSES.
013700 200-CHECK-CONDITIONS.
013800     IF LK-CG-LIST = SPACES OR LK-SR-ADDL-INFO = SPACES
013900         MOVE "Y" TO LK-RESULT-SW
014000         GO TO 200-EXIT.
014100     MOVE SPACES TO WS-COND-TOKEN-WORK-X.
014200     MOVE ZERO TO WS-COND-TOKEN-COUNT.
014300     UNSTRING LK-CG-LIST DELIMITED BY ","
014400         INTO WS-COND-TOKEN(1) WS-COND-TOKEN(2)
014500              WS-COND-TOKEN(3) WS-COND-TOKEN(4)
014600         TALLYING IN WS-COND-TOKEN-COUNT
014700         ON OVERFLOW
014800             MOVE 8 TO LK-RETURN-CD
014900     END-UNSTRING.
014950     PERFORM 280-SUBSTRING-SCAN THRU 280-EXIT                  110304RPK
014960         VARYING WS-COND-SUB FROM 1 BY 1                       110304RPK
014970             UNTIL WS-COND-SUB > WS-COND-TOKEN-COUNT.           110304RPK
015400 200-EXIT.
015500     EXIT.
015600
015700*    250-FIND-LENGTH  (SUPPORTS U2-R2)                         072298MM
015800*    SAME REVERSE-AND-TALLY TRICK THE SHOP HAS LONG USED TO     110200AK
015900*    GET THE TRIMMED LENGTH OF A SPACE-PADDED FIELD.  TRIMMED
016000*    THE TOKEN TO WS-TEXT-LEN CHARACTERS BEFORE THIS IS CALLED
016100*    SO A LEFTOVER COMMA NEVER ENDS UP INSIDE THE MEASURED TEXT.
016200 250-FIND-LENGTH.
016300     MOVE ZERO TO WS-LEAD-SPACES.
016400     MOVE FUNCTION REVERSE(WS-COND-TOKEN(WS-COND-SUB))
016500         TO WS-REV-TEXT.
016600     INSPECT WS-REV-TEXT TALLYING WS-LEAD-SPACES
016700         FOR LEADING SPACES.
016800     COMPUTE WS-TEXT-LEN = 20 - WS-LEAD-SPACES.
016900 250-EXIT.
017000     EXIT.
017100
017200*    280-SUBSTRING-SCAN  (SPEC U2-R2)                          072298MM
017300*    COBOL HAS NO BUILT-IN "CONTAINS" TEST, SO THE TOKEN'S
017400*    EXACT LENGTH IS MEASURED FIRST (250-FIND-LENGTH) AND THEN
017500*    INSPECT ... TALLYING ... FOR ALL IS USED WITH REFERENCE
017600*    MODIFICATION TO COUNT HOW MANY TIMES THAT EXACT SUBSTRING
017700*    OCCURS IN THE FREE-TEXT FIELD.
017800 280-SUBSTRING-SCAN.
017900     PERFORM 250-FIND-LENGTH THRU 250-EXIT.
018000     MOVE ZERO TO WS-MATCH-COUNT.
018100     IF WS-TEXT-LEN > ZERO
018200         INSPECT LK-SR-ADDL-INFO TALLYING WS-MATCH-COUNT
018300             FOR ALL WS-COND-TOKEN(WS-COND-SUB) (1:WS-TEXT-LEN)
018400         IF WS-MATCH-COUNT > ZERO                             110200AK
018500             MOVE "Y" TO LK-RESULT-SW.
018600 280-EXIT.
018700     EXIT.
