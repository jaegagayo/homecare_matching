000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    TMWINCHK - TIME-WINDOW PARSE / CONTAINMENT / RANGE CHECK   *
000400*    ------------------------------------------------------    *
000500*    SMALL CALLED UTILITY IN THE SAME LINKAGE-SECTION HOUSE     *
000600*    STYLE AS CLCDIST AND THE OLD STRLTH ROUTINE - PICKS ITS    *
000700*    JOB FROM LK-FUNCTION-CD.  WORKS ENTIRELY IN MINUTES-SINCE- *
000800*    MIDNIGHT, NOT CLOCK STRINGS, ONCE PAST 100-PARSE-TIME.     *
000900*                                                                *
001000*    HOLDS NO FILES AND NO FD - PURE COMPUTATION SUBROUTINE.    *
001100******************************************************************
001200 PROGRAM-ID.  TMWINCHK.
001300 AUTHOR. MARY MORRIS.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN. 08/16/95.
001600 DATE-COMPILED. 08/16/95.
001700 SECURITY. NON-CONFIDENTIAL.
001800******************************************************************
001900*    CHANGE LOG                                                 *
002000*    ------------------------------------------------------    *
002100*    081695MM  ORIGINAL WRITE-UP - PULLED THE HH:MM PARSE OUT   *
002200*              OF PFVALID SO CGMATCH COULD SHARE IT.            *
002300*    102395MM  ADDED 200-CHECK-CONTAINMENT FOR THE WORKING-     *
002400*              HOURS LIST FILTER - THIS ONE IS STRICTER THAN    *
002500*              THE PLAIN OVERLAP TEST CGMATCH DOES ON ITS OWN.  *
002600*    031799JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     *
002700*              NOTHING TO CHANGE.                                *
002800*    052201AK  300-CHECK-RANGE WAS ACCEPTING 00:00-00:00 AS A   *
002900*              VALID WINDOW - NOW REQUIRES START STRICTLY       *
003000*              BEFORE END.                                      *
003010*    110304RPK ADDED 400-CHECK-WORK-FILTER - THE WORKING-HOURS  *
003020*              LIST FILTER WAS CALLING 200-CHECK-CONTAINMENT    *
003030*              AS AN INFORMATIONAL NOTE ONLY AND NEVER ACTUALLY *
003040*              GATED ANYONE ON IT.  NOW A CAREGIVER WITH NO     *
003050*              RECORDED HOURS PASSES OUTRIGHT AND EVERYONE ELSE *
003060*              IS GATED ON CONTAINMENT, PER THE REQUEST THAT    *
003070*              CAME DOWN WITH TICKET RPK-4417.                  *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-PARSE-WORK.
004400     05  WS-HH                    PIC 9(02).
004500     05  WS-MM                    PIC 9(02).
004600     05  WS-HH-OK-SW              PIC X(01).
004700         88  WS-HH-IS-OK          VALUE "Y".
004800     05  WS-MM-OK-SW              PIC X(01).
004900         88  WS-MM-IS-OK          VALUE "Y".
005000
005100 01  WS-WINDOW-WORK.
005200     05  WS-CHECK-START           PIC S9(4) COMP.
005300     05  WS-CHECK-END             PIC S9(4) COMP.
005400*    RAW-BYTE DUMP VIEW - DISPLAY THIS GROUP RATHER THAN THE
005500*    BINARY FIELDS IF A BAD WINDOW EVER NEEDS TRACING.   102395MM
005600 01  WS-WINDOW-WORK-DUMP REDEFINES WS-WINDOW-WORK.
005700     05  WS-WINDOW-WORK-X         PIC X(04).
005710
005720*    WORK AREA FOR 400-CHECK-WORK-FILTER (SPEC U3-R4) - HOLDS   110304RPK
005730*    THE FOUR PARSED-OUT MINUTE VALUES LONG ENOUGH TO FEED      110304RPK
005740*    200-CHECK-CONTAINMENT, SINCE EACH PARSE CALL OVERWRITES    110304RPK
005750*    LK-MINUTES BEFORE THE NEXT ONE RUNS.                       110304RPK
005760 01  WS-WORK-FILTER-WORK.                                       110304RPK
005770     05  WS-WF-CG-START-MIN       PIC S9(4) COMP.                110304RPK
005780     05  WS-WF-CG-END-MIN         PIC S9(4) COMP.                110304RPK
005790     05  WS-WF-REQ-START-MIN      PIC S9(4) COMP.                110304RPK
005795     05  WS-WF-REQ-END-MIN        PIC S9(4) COMP.                110304RPK
005800
005900 LINKAGE SECTION.
006000 01  LK-TIME-PARMS.
006100     05  LK-FUNCTION-CD           PIC X(01).
006200         88  LK-PARSE-TIME        VALUE "P".
006300         88  LK-CHECK-CONTAINMENT VALUE "C".
006400         88  LK-CHECK-RANGE       VALUE "V".
006410         88  LK-CHECK-WORK-FILTER VALUE "L".                   110304RPK
006500     05  LK-TIME-STRING           PIC X(05).
006600     05  LK-MINUTES               PIC S9(4) COMP.
006700*    HH:MM BREAKDOWN OF LK-TIME-STRING - USED ONLY BY           081695MM
006800*    100-PARSE-TIME, NEVER WRITTEN TO BY THE CALLER.
006900     05  LK-OUTER-START           PIC S9(4) COMP.
007000     05  LK-OUTER-END             PIC S9(4) COMP.
007100     05  LK-INNER-START           PIC S9(4) COMP.
007200     05  LK-INNER-END             PIC S9(4) COMP.
007300     05  LK-RESULT-SW             PIC X(01).
007400         88  LK-TEST-PASSED       VALUE "Y".
007500     05  LK-RETURN-CD             PIC S9(4) COMP.
007510*    CALLER'S RAW WORK-HOURS/PREFERRED-WINDOW STRINGS FOR        110304RPK
007520*    400-CHECK-WORK-FILTER (SPEC U3-R4) - MUST STAY IN THE       110304RPK
007530*    SAME RELATIVE POSITION AS CGMATCH'S WS-TP-LIST-* FIELDS.    110304RPK
007540     05  LK-LIST-CG-START         PIC X(05).                    110304RPK
007550     05  LK-LIST-CG-END           PIC X(05).                    110304RPK
007560     05  LK-LIST-REQ-START        PIC X(05).                    110304RPK
007570     05  LK-LIST-REQ-END          PIC X(05).                    110304RPK
007600
007700 01  LK-TIME-STRING-PARTS REDEFINES LK-TIME-STRING.
007800     05  LK-TIME-HH               PIC X(02).
007900     05  LK-TIME-COLON            PIC X(01).
008000     05  LK-TIME-MM               PIC X(02).
008100
008200*    RAW-BYTE DUMP VIEW ON LK-MINUTES - A HALFWORD BINARY        052201AK
008300*    FIELD DOES NOT DISPLAY CLEANLY, THIS OVERLAY LETS A
008400*    CONSOLE DISPLAY SHOW THE ACTUAL BYTES INSTEAD.
008500 01  LK-MINUTES-DUMP REDEFINES LK-MINUTES.
008600     05  LK-MINUTES-X             PIC X(02).
008700
008800 PROCEDURE DIVISION USING LK-TIME-PARMS.
008900     MOVE ZERO TO LK-RETURN-CD.
009000     EVALUATE TRUE
009100         WHEN LK-PARSE-TIME
009200             PERFORM 100-PARSE-TIME THRU 100-EXIT
009300         WHEN LK-CHECK-CONTAINMENT
009400             PERFORM 200-CHECK-CONTAINMENT THRU 200-EXIT
009500         WHEN LK-CHECK-RANGE
009600             PERFORM 300-CHECK-RANGE THRU 300-EXIT
009610         WHEN LK-CHECK-WORK-FILTER                             110304RPK
009620             PERFORM 400-CHECK-WORK-FILTER THRU 400-EXIT        110304RPK
009700         WHEN OTHER
009800             MOVE 16 TO LK-RETURN-CD
009900     END-EVALUATE.
010000     GOBACK.
010100
010200*    100-PARSE-TIME  (SPEC U3-R1)                              081695MM
010300*    LK-TIME-STRING IS "HH:MM".  A STRING THAT WILL NOT EDIT
010400*    AS TWO VALID NUMERIC PAIRS, OR WHOSE COLON IS MISSING,
010500*    COMES BACK WITH LK-MINUTES SET TO -1 AND RETURN-CD 4 SO
010600*    THE CALLER KNOWS NOT TO TRUST IT.
010700 100-PARSE-TIME.
010800     MOVE "N" TO WS-HH-OK-SW.
010900     MOVE "N" TO WS-MM-OK-SW.
011000     IF LK-TIME-COLON NOT = ":"
011100         MOVE -1 TO LK-MINUTES
011200         MOVE 4 TO LK-RETURN-CD
011300         GO TO 100-EXIT.
011400     IF LK-TIME-HH IS NUMERIC
011500         MOVE LK-TIME-HH TO WS-HH
011600         IF WS-HH < 24
011700             MOVE "Y" TO WS-HH-OK-SW.
011800     IF LK-TIME-MM IS NUMERIC
011900         MOVE LK-TIME-MM TO WS-MM
012000         IF WS-MM < 60
012100             MOVE "Y" TO WS-MM-OK-SW.
012200     IF WS-HH-IS-OK AND WS-MM-IS-OK
012300         COMPUTE LK-MINUTES = (WS-HH * 60) + WS-MM
012400     ELSE
012500         MOVE -1 TO LK-MINUTES
012600         MOVE 4 TO LK-RETURN-CD.
012700 100-EXIT.
012800     EXIT.
012900
013000*    200-CHECK-CONTAINMENT  (SPEC U3-R2)                        102395MM
013100*    IS THE INNER WINDOW FULLY INSIDE THE OUTER WINDOW?  THIS
013200*    IS THE RULE THE WORKING-HOURS LIST FILTER USES - IT IS
013300*    STRICTER THAN THE PLAIN START-BEFORE-END OVERLAP TEST
013400*    CGMATCH RUNS ITSELF AGAINST A REQUEST'S PREFERRED WINDOW.
013500 200-CHECK-CONTAINMENT.
013600     MOVE "N" TO LK-RESULT-SW.
013700     IF LK-OUTER-START <= LK-INNER-START
013800        AND LK-INNER-END <= LK-OUTER-END
013900         MOVE "Y" TO LK-RESULT-SW.
014000 200-EXIT.
014100     EXIT.
014200
014300*    300-CHECK-RANGE  (SPEC U3-R3)                              081695MM
014400*    A WINDOW IS VALID ONLY WHEN START IS STRICTLY BEFORE END   052201AK
014500*    AND BOTH FALL WITHIN A SINGLE CLOCK DAY.
014600 300-CHECK-RANGE.
014700     MOVE LK-OUTER-START TO WS-CHECK-START.
014800     MOVE LK-OUTER-END TO WS-CHECK-END.
014900     MOVE "N" TO LK-RESULT-SW.
015000     IF WS-CHECK-START >= ZERO AND WS-CHECK-START < 1440
015100        AND WS-CHECK-END > WS-CHECK-START AND WS-CHECK-END <= 1440
015200         MOVE "Y" TO LK-RESULT-SW.
015300 300-EXIT.
015400     EXIT.
015410
015420*    400-CHECK-WORK-FILTER  (SPEC U3-R4)                         110304RPK
015430*    THE WORKING-HOURS LIST FILTER CGMATCH CALLS INSTEAD OF      110304RPK
015440*    THE OLD INFORMATIONAL-ONLY CONTAINMENT NOTE.  A CAREGIVER    110304RPK
015450*    CARRYING NO RECORDED WORK HOURS (BLANK OR 00:00 IN EITHER   110304RPK
015460*    BOUND) PASSES OUTRIGHT.  OTHERWISE ALL FOUR TIMES ARE       110304RPK
015470*    PARSED AND 200-CHECK-CONTAINMENT DECIDES IT - AN            110304RPK
015480*    UNPARSABLE TIME ON EITHER SIDE ALSO PASSES (SAME SAFE-      110304RPK
015490*    DEFAULT RULE 200-CHECK-CONTAINMENT'S OWN CALLERS GET).      110304RPK
015500 400-CHECK-WORK-FILTER.                                          110304RPK
015510     MOVE "Y" TO LK-RESULT-SW.                                   110304RPK
015520     IF LK-LIST-CG-START = SPACES OR LK-LIST-CG-START = "00:00"   110304RPK
015530        OR LK-LIST-CG-END = SPACES OR LK-LIST-CG-END = "00:00"    110304RPK
015540         GO TO 400-EXIT.                                         110304RPK
015550
015560     MOVE LK-LIST-CG-START TO LK-TIME-STRING.                    110304RPK
015570     PERFORM 100-PARSE-TIME THRU 100-EXIT.                       110304RPK
015580     MOVE LK-MINUTES TO WS-WF-CG-START-MIN.                      110304RPK
015590     IF WS-WF-CG-START-MIN < ZERO                                110304RPK
015600         GO TO 400-EXIT.                                         110304RPK
015610
015620     MOVE LK-LIST-CG-END TO LK-TIME-STRING.                      110304RPK
015630     PERFORM 100-PARSE-TIME THRU 100-EXIT.                       110304RPK
015640     MOVE LK-MINUTES TO WS-WF-CG-END-MIN.                        110304RPK
015650     IF WS-WF-CG-END-MIN < ZERO                                  110304RPK
015660         GO TO 400-EXIT.                                         110304RPK
015670
015680     MOVE LK-LIST-REQ-START TO LK-TIME-STRING.                   110304RPK
015690     PERFORM 100-PARSE-TIME THRU 100-EXIT.                       110304RPK
015700     MOVE LK-MINUTES TO WS-WF-REQ-START-MIN.                     110304RPK
015710     IF WS-WF-REQ-START-MIN < ZERO                               110304RPK
015720         GO TO 400-EXIT.                                         110304RPK
015730
015740     MOVE LK-LIST-REQ-END TO LK-TIME-STRING.                     110304RPK
015750     PERFORM 100-PARSE-TIME THRU 100-EXIT.                       110304RPK
015760     MOVE LK-MINUTES TO WS-WF-REQ-END-MIN.                       110304RPK
015770     IF WS-WF-REQ-END-MIN < ZERO                                 110304RPK
015780         GO TO 400-EXIT.                                         110304RPK
015790
015800     MOVE WS-WF-CG-START-MIN TO LK-OUTER-START.                  110304RPK
015810     MOVE WS-WF-CG-END-MIN TO LK-OUTER-END.                      110304RPK
015820     MOVE WS-WF-REQ-START-MIN TO LK-INNER-START.                 110304RPK
015830     MOVE WS-WF-REQ-END-MIN TO LK-INNER-END.                     110304RPK
015840     PERFORM 200-CHECK-CONTAINMENT THRU 200-EXIT.                110304RPK
015850 400-EXIT.                                                       110304RPK
015860     EXIT.                                                       110304RPK
