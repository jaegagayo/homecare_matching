      ******************************************************************
      *    CAREGVR  -  CAREGIVER CANDIDATE RECORD LAYOUT              *
      *    ------------------------------------------------------    *
      *    ONE RECORD PER CAREGIVER IN THE CANDIDATE POOL.  POOL IS   *
      *    READ SEQUENTIALLY AND HELD IN THE MATCH WORKING TABLE -    *
      *    SEE WS-CG-TABLE IN CGMATCH.  RECORD LENGTH IS FIXED AT     *
      *    223 CHARACTERS.                                            *
      *                                                                *
      *    010293JS  ORIGINAL LAYOUT FOR CAREGIVER-MATCH PROJECT      *
      *    092094JS  ADDED CG-VERIFIED SWITCH PER AGENCY AUDIT RULE   *
      *    072298MM  ADDED CG-SUPPORTED-COND FOR CONDITION FILTER     *
      ******************************************************************
       01  CG-CAREGIVER-REC.
           05  CG-CAREGIVER-ID          PIC X(36).
           05  CG-SERVICE-TYPE          PIC X(16).
           05  CG-CLOSED-DAYS           PIC X(14).
           05  CG-WORK-START            PIC X(05).
           05  CG-WORK-END              PIC X(05).
           05  CG-LATITUDE              PIC S9(3)V9(6).
           05  CG-LONGITUDE             PIC S9(3)V9(6).
           05  CG-CAREER-YEARS          PIC 9(02).
           05  CG-SUPPORTED-COND        PIC X(20).
           05  CG-VERIFIED              PIC X(01).
               88  CG-IS-VERIFIED       VALUE "Y".
           05  CG-ADDRESS               PIC X(60).
           05  FILLER                   PIC X(46).
      *
      *    RAW-BYTE OVERLAY ON THE COORDINATE PAIR - SAME PURPOSE AS
      *    THE ONE CARRIED ON THE SERVICE REQUEST SIDE.  CGMATCH'S
      *    250-ADD-SURVIVOR TESTS CG-LATITUDE-X/CG-LONGITUDE-X HERE
      *    AND ZEROES OUT A NEVER-GEOCODED CAREGIVER'S LAT/LONG
      *    (SPACES OR LOW-VALUES) BEFORE CLCDIST EVER SEES IT.
      *                                  072298MM, UPDATED 110304RPK
       01  CG-COORD-RAW-VIEW REDEFINES CG-CAREGIVER-REC.
           05  FILLER                   PIC X(76).
           05  CG-LATITUDE-X            PIC X(09).
           05  CG-LONGITUDE-X           PIC X(09).
           05  FILLER                   PIC X(129).
