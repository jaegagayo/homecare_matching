      ******************************************************************
      *    ABENDREC -  DIAGNOSTIC / SYSOUT RECORD                     *
      *    ------------------------------------------------------    *
      *    MOVED TO SYSOUT-REC AND WRITTEN WHENEVER A RUN HAS TO      *
      *    BAIL OUT OR LOG AN OUT-OF-BALANCE CONDITION.  CARRIES THE  *
      *    PARAGRAPH-IN-CONTROL TAG SO OPERATIONS CAN TELL WHERE A    *
      *    JOB DIED WITHOUT PULLING A DUMP.                           *
      *                                                                *
      *    010293JS  ORIGINAL LAYOUT, COPIED FROM THE DAILY-EDIT      *
      *              FAMILY OF JOBS                                   *
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                PIC X(20).
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  ABEND-REASON             PIC X(60).
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  EXPECTED-VAL             PIC S9(9) COMP-3.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  ACTUAL-VAL               PIC S9(9) COMP-3.
           05  FILLER                   PIC X(24) VALUE SPACES.
