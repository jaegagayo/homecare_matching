000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    CLCDIST - DISTANCE / TRAVEL-TIME / ETA CALCULATOR          *
000400*    ------------------------------------------------------    *
000500*    CALLED BY CGMATCH ONCE PER (REQUEST, CAREGIVER) PAIR TO    *
000600*    GET A GREAT-CIRCLE DISTANCE, A TRAVEL-TIME ESTIMATE, AN    *
000700*    ETA FALLBACK, OR A RADIUS CHECK - SELECTED BY LK-FUNCTION  *
000800*    CD THE SAME WAY CLCLBCST PICKED LAB VS. EQUIPMENT COSTS.   *
000900*                                                               *
001000*    HOLDS NO FILES AND NO FD - PURE COMPUTATION SUBROUTINE.    *
001100******************************************************************
001200 PROGRAM-ID.  CLCDIST.
001300 AUTHOR. JON SAYLES.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN. 01/02/93.
001600 DATE-COMPILED. 01/02/93.
001700 SECURITY. NON-CONFIDENTIAL.
001800******************************************************************
001900*    CHANGE LOG                                                 *
002000*    ------------------------------------------------------    *
002100*    010293JS  ORIGINAL WRITE-UP FOR THE CAREGIVER-MATCH        *
002200*              PROJECT.  GREAT-CIRCLE DISTANCE BY THE           *
002300*              HAVERSINE FORMULA, EARTH RADIUS 6371.00 KM.      *
002400*              SIN/COS/SQRT/ARCTAN DONE BY HAND SINCE THE       *
002500*              SHOP'S COMPILER CARRIES NO MATH LIBRARY -        *
002600*              SERIES EXPANSIONS ARE PLENTY ACCURATE AT THE     *
002700*              METRO-AREA DISTANCES THIS JOB EVER SEES.         *
002800*    031093TGD ADDED TRAVEL-TIME ESTIMATE (LK-CALC-TRAVEL-TIME) *
002900*              PER SCHEDULING REQUEST FROM OPERATIONS.          *
003000*    090194JS  ADDED RADIUS CHECK (LK-CHECK-RADIUS) - 15KM      *
003100*              SERVICE AREA LIMIT.                              *
003200*    040897MM  ADDED ETA FALLBACK (LK-CALC-ETA-FALLBACK) FOR    *
003300*              THE DAYS WE HAVE NO TRAVEL-TIME TABLE AVAILABLE. *
003400*    121298MM  REMOVED INTERMEDIATE DISPLAY STATEMENTS LEFT IN  *
003500*              FROM TESTING - WAS FLOODING THE JOBLOG.          *
003600*    031799JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     *
003700*              NOTHING TO CHANGE.                                *
003800*    052301AK  BAD-COORDINATE SHORT CIRCUIT WAS FALLING THROUGH *
003900*              TO THE SERIES MATH ON A ZERO/ZERO PAIR AND       *
004000*              RETURNING A BOGUS SMALL DISTANCE - NOW FORCED    *
004100*              TO 999.00 PER THE AGENCY'S REQUEST.              *
004200*    092403RFW REWORKED 120-CALC-SQRT TO SKIP THE NEWTON LOOP   *
004300*              ENTIRELY WHEN THE RADICAND IS ZERO.              *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800 01  WS-CONSTANTS.
005900     05  WS-PI                    PIC S9(1)V9(9) COMP-3
006000                                   VALUE 3.141592653.
006100     05  WS-HALF-PI               PIC S9(1)V9(9) COMP-3
006200                                   VALUE 1.570796327.
006300     05  WS-RADIUS-EARTH-KM       PIC 9(4)V99 COMP-3
006400                                   VALUE 6371.00.
006500     05  WS-AVG-SPEED-KPH         PIC 9(2) COMP-3 VALUE 25.
006600     05  WS-FALLBACK-SPEED-KPH    PIC 9(2) COMP-3 VALUE 30.
006700
006800 01  WS-TRIG-WORK.
006900     05  WS-LAT1-RAD              PIC S9(3)V9(9) COMP-3.
007000     05  WS-LAT2-RAD              PIC S9(3)V9(9) COMP-3.
007100     05  WS-DLAT-HALF             PIC S9(3)V9(9) COMP-3.
007200     05  WS-DLON-HALF             PIC S9(3)V9(9) COMP-3.
007300*    RAW-BYTE DUMP VIEW OF THE TRIG INTERMEDIATES - DISPLAY
007400*    THIS GROUP INSTEAD OF THE PACKED FIELDS IF OPERATIONS
007500*    EVER REPORTS A 0C7 OUT OF THIS PROGRAM AGAIN.      052301AK
007600 01  WS-TRIG-WORK-DUMP REDEFINES WS-TRIG-WORK.
007700     05  WS-TRIG-WORK-X           PIC X(24).
007800
007900 01  WS-HAV-WORK.
008000     05  WS-SIN-DLAT              PIC S9(1)V9(9) COMP-3.
008100     05  WS-SIN-DLON              PIC S9(1)V9(9) COMP-3.
008200     05  WS-COS-LAT1              PIC S9(1)V9(9) COMP-3.
008300     05  WS-COS-LAT2              PIC S9(1)V9(9) COMP-3.
008400     05  WS-HAV-A                 PIC S9(1)V9(9) COMP-3.
008500     05  WS-ONE-MINUS-A           PIC S9(1)V9(9) COMP-3.
008600 01  WS-HAV-WORK-DUMP REDEFINES WS-HAV-WORK.
008700     05  WS-HAV-WORK-X            PIC X(18).
008800
008900 01  WS-ATAN-WORK.
009000     05  WS-SQRT-A                PIC S9(1)V9(9) COMP-3.
009100     05  WS-SQRT-1MA              PIC S9(1)V9(9) COMP-3.
009200     05  WS-ATAN-T                PIC S9(3)V9(9) COMP-3.
009300     05  WS-ATAN-RESULT           PIC S9(1)V9(9) COMP-3.
009400 01  WS-ATAN-WORK-DUMP REDEFINES WS-ATAN-WORK.
009500     05  WS-ATAN-WORK-X           PIC X(18).
009600
009700 01  WS-SERIES-WORK.
009800     05  WS-ANGLE                 PIC S9(3)V9(9) COMP-3.
009900     05  WS-TERM                  PIC S9(3)V9(9) COMP-3.
010000     05  WS-RUN-SUM               PIC S9(3)V9(9) COMP-3.
010100     05  WS-N                     PIC S9(3) COMP.
010200     05  WS-SQRT-GUESS            PIC S9(1)V9(9) COMP-3.
010300     05  WS-SQRT-PASS             PIC S9(2) COMP.
010400
010500 LINKAGE SECTION.
010900 01  LK-DIST-PARMS.
011000     05  LK-FUNCTION-CD           PIC X(01).
011100         88  LK-CALC-DISTANCE     VALUE "D".
011200         88  LK-CALC-TRAVEL-TIME  VALUE "T".
011300         88  LK-CALC-ETA-FALLBACK VALUE "E".
011400         88  LK-CHECK-RADIUS      VALUE "R".
011500     05  LK-LATITUDE-1            PIC S9(3)V9(6).
011600     05  LK-LONGITUDE-1           PIC S9(3)V9(6).
011700     05  LK-LATITUDE-2            PIC S9(3)V9(6).
011800     05  LK-LONGITUDE-2           PIC S9(3)V9(6).
011900     05  LK-DISTANCE-KM           PIC 9(4)V99.
012000     05  LK-RADIUS-LIMIT-KM       PIC 9(4)V99.
012100     05  LK-IN-RADIUS-SW          PIC X(01).
012200         88  LK-WITHIN-RADIUS     VALUE "Y".
012300     05  LK-TRAVEL-MIN            PIC 9(03).
012400     05  LK-RETURN-CD             PIC S9(4) COMP.
012500
012600 PROCEDURE DIVISION USING LK-DIST-PARMS.
012700     MOVE ZERO TO LK-RETURN-CD.
012800     EVALUATE TRUE
012900         WHEN LK-CALC-DISTANCE
013000             PERFORM 100-CALC-HAVERSINE THRU 100-EXIT
013100         WHEN LK-CALC-TRAVEL-TIME
013200             PERFORM 200-CALC-TRAVEL-TIME THRU 200-EXIT
013300         WHEN LK-CALC-ETA-FALLBACK
013400             PERFORM 300-CALC-ETA-FALLBACK THRU 300-EXIT
013500         WHEN LK-CHECK-RADIUS
013600             PERFORM 400-CHECK-RADIUS THRU 400-EXIT
013700         WHEN OTHER
013800             MOVE 16 TO LK-RETURN-CD
013900     END-EVALUATE.
014000     GOBACK.
014100
014200*    100-CALC-HAVERSINE  (SPEC U4-R1 / U4-R4)             010293JS
014300*    GREAT-CIRCLE DISTANCE IN KM BETWEEN THE TWO POINTS.  A
014400*    LAT/LONG PAIR THAT IS EXACTLY ZERO/ZERO NEVER CAME OUT OF
014500*    A REAL GEOCODER - TREAT IT AS MISSING AND RETURN 999.00.
014600 100-CALC-HAVERSINE.
014700     IF (LK-LATITUDE-1 = ZERO AND LK-LONGITUDE-1 = ZERO)
014800        OR (LK-LATITUDE-2 = ZERO AND LK-LONGITUDE-2 = ZERO)
014900         MOVE 999.00 TO LK-DISTANCE-KM                      052301AK
015000         GO TO 100-EXIT.
015100
015200     COMPUTE WS-LAT1-RAD = LK-LATITUDE-1 * WS-PI / 180.
015300     COMPUTE WS-LAT2-RAD = LK-LATITUDE-2 * WS-PI / 180.
015400     COMPUTE WS-DLAT-HALF =
015500         (LK-LATITUDE-2 - LK-LATITUDE-1) * WS-PI / 360.
015600     COMPUTE WS-DLON-HALF =
015700         (LK-LONGITUDE-2 - LK-LONGITUDE-1) * WS-PI / 360.
015800
015900     MOVE WS-DLAT-HALF TO WS-ANGLE.
016000     PERFORM 110-CALC-SIN THRU 110-EXIT.
016100     MOVE WS-RUN-SUM TO WS-SIN-DLAT.
016200
016300     MOVE WS-DLON-HALF TO WS-ANGLE.
016400     PERFORM 110-CALC-SIN THRU 110-EXIT.
016500     MOVE WS-RUN-SUM TO WS-SIN-DLON.
016600
016700     MOVE WS-LAT1-RAD TO WS-ANGLE.
016800     PERFORM 115-CALC-COS THRU 115-EXIT.
016900     MOVE WS-RUN-SUM TO WS-COS-LAT1.
017000
017100     MOVE WS-LAT2-RAD TO WS-ANGLE.
017200     PERFORM 115-CALC-COS THRU 115-EXIT.
017300     MOVE WS-RUN-SUM TO WS-COS-LAT2.
017400
017500     COMPUTE WS-HAV-A =
017600         (WS-SIN-DLAT * WS-SIN-DLAT) +
017700         (WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN-DLON * WS-SIN-DLON).
017800     IF WS-HAV-A > 1
017900         MOVE 1 TO WS-HAV-A.
018000     COMPUTE WS-ONE-MINUS-A = 1 - WS-HAV-A.
018100
018200     MOVE WS-HAV-A TO WS-SQRT-GUESS.
018300     PERFORM 120-CALC-SQRT THRU 120-EXIT.
018400     MOVE WS-RUN-SUM TO WS-SQRT-A.
018500
018600     MOVE WS-ONE-MINUS-A TO WS-SQRT-GUESS.
018700     PERFORM 120-CALC-SQRT THRU 120-EXIT.
018800     MOVE WS-RUN-SUM TO WS-SQRT-1MA.
018900
019000     PERFORM 130-CALC-ATAN2 THRU 130-EXIT.
019100
019200     COMPUTE LK-DISTANCE-KM ROUNDED =
019300         WS-RADIUS-EARTH-KM * 2 * WS-ATAN-RESULT.
019400 100-EXIT.
019500     EXIT.
019600
019700*    110-CALC-SIN - POWER-SERIES SINE, SEVEN TERMS.         010293JS
019800*    EACH TERM IS BUILT FROM THE LAST ONE (TERM * -X*X OVER
019900*    N*(N-1)) SO THE SHOP NEVER HAS TO CARRY A FACTORIAL
020000*    TABLE AROUND.  WS-ANGLE IS ALWAYS A SMALL RADIAN VALUE
020100*    (HALF A LAT/LONG DELTA) SO SEVEN TERMS CONVERGE WELL
020200*    PAST OUR 4-DIGIT DISTANCE PRECISION.
020300 110-CALC-SIN.
020400     MOVE WS-ANGLE TO WS-TERM.
020500     MOVE WS-ANGLE TO WS-RUN-SUM.
020550     PERFORM 111-SIN-TERM THRU 111-EXIT                        110304RPK
020560         VARYING WS-N FROM 3 BY 2 UNTIL WS-N > 13.              110304RPK
021200 110-EXIT.
021300     EXIT.
021310
021320*    111-SIN-TERM - ONE TERM OF THE SINE SERIES, DRIVEN BY      110304RPK
021330*    110-CALC-SIN'S VARYING/UNTIL.                              110304RPK
021340 111-SIN-TERM.                                                  110304RPK
021350     COMPUTE WS-TERM ROUNDED =                                  110304RPK
021360         WS-TERM * WS-ANGLE * WS-ANGLE * -1                     110304RPK
021370                 / (WS-N * (WS-N - 1)).                         110304RPK
021380     ADD WS-TERM TO WS-RUN-SUM.                                 110304RPK
021390 111-EXIT.                                                      110304RPK
021395     EXIT.                                                      110304RPK
021400
021500*    115-CALC-COS - POWER-SERIES COSINE, SIX TERMS.         010293JS
021600*    SAME BUILD-EACH-TERM-FROM-THE-LAST TRICK AS 110-CALC-SIN.
021700 115-CALC-COS.
021800     MOVE 1 TO WS-TERM.
021900     MOVE 1 TO WS-RUN-SUM.
021950     PERFORM 116-COS-TERM THRU 116-EXIT                        110304RPK
021960         VARYING WS-N FROM 2 BY 2 UNTIL WS-N > 12.              110304RPK
022600 115-EXIT.
022700     EXIT.
022710
022720*    116-COS-TERM - ONE TERM OF THE COSINE SERIES, DRIVEN BY    110304RPK
022730*    115-CALC-COS'S VARYING/UNTIL.                              110304RPK
022740 116-COS-TERM.                                                  110304RPK
022750     COMPUTE WS-TERM ROUNDED =                                  110304RPK
022760         WS-TERM * WS-ANGLE * WS-ANGLE * -1                     110304RPK
022770                 / (WS-N * (WS-N - 1)).                         110304RPK
022780     ADD WS-TERM TO WS-RUN-SUM.                                 110304RPK
022790 116-EXIT.                                                      110304RPK
022795     EXIT.                                                      110304RPK
022800
022900*    120-CALC-SQRT - NEWTON-RAPHSON, 8 PASSES MAX.          010293JS
023000*    REWORKED TO SKIP THE LOOP ENTIRELY ON A ZERO RADICAND -
023100*    WAS GRINDING ALL EIGHT PASSES FOR NOTHING.              092403RFW
023200 120-CALC-SQRT.
023300     IF WS-SQRT-GUESS = ZERO
023400         MOVE ZERO TO WS-RUN-SUM                             092403RFW
023500         GO TO 120-EXIT.
023600     MOVE WS-SQRT-GUESS TO WS-RUN-SUM.
023650     PERFORM 121-SQRT-PASS THRU 121-EXIT                       110304RPK
023660         VARYING WS-SQRT-PASS FROM 1 BY 1 UNTIL WS-SQRT-PASS > 8. 110304RPK
024200 120-EXIT.
024300     EXIT.
024310
024320*    121-SQRT-PASS - ONE NEWTON-RAPHSON PASS, DRIVEN BY         110304RPK
024330*    120-CALC-SQRT'S VARYING/UNTIL.                             110304RPK
024340 121-SQRT-PASS.                                                 110304RPK
024350     COMPUTE WS-RUN-SUM ROUNDED =                               110304RPK
024360         (WS-RUN-SUM + (WS-SQRT-GUESS / WS-RUN-SUM)) / 2.       110304RPK
024370 121-EXIT.                                                      110304RPK
024380     EXIT.                                                      110304RPK
024400
024500*    130-CALC-ATAN2 - QUADRANT-I ONLY.  BOTH ARGUMENTS ARE    010293JS
024600*    SQUARE ROOTS SO NEITHER IS EVER NEGATIVE - A STRAIGHT
024700*    ARCTAN SERIES ON THE RATIO COVERS THE WHOLE CASE.
024800 130-CALC-ATAN2.
024900     IF WS-SQRT-1MA = ZERO
025000         MOVE WS-HALF-PI TO WS-ATAN-RESULT
025100         GO TO 130-EXIT.
025200     COMPUTE WS-ATAN-T = WS-SQRT-A / WS-SQRT-1MA.
025300     IF WS-ATAN-T > 1
025400         COMPUTE WS-ATAN-T = WS-SQRT-1MA / WS-SQRT-A
025500         MOVE WS-ATAN-T TO WS-ANGLE
025600         PERFORM 135-ATAN-SERIES THRU 135-EXIT
025700         COMPUTE WS-ATAN-RESULT = WS-HALF-PI - WS-RUN-SUM
025800     ELSE
025900         MOVE WS-ATAN-T TO WS-ANGLE
026000         PERFORM 135-ATAN-SERIES THRU 135-EXIT
026100         MOVE WS-RUN-SUM TO WS-ATAN-RESULT
026200     END-IF.
026300 130-EXIT.
026400     EXIT.
026500
026600*    135-ATAN-SERIES - ARCTAN(X), FIVE TERMS.  ARGUMENT IS   010293JS
026700*    ALWAYS 0 TO 1 BY THE TIME IT GETS HERE SO IT CONVERGES
026800*    FAST.  TERM(N) = TERM(N-2) * -X*X * (N-2)/N.
026900 135-ATAN-SERIES.
027000     MOVE WS-ANGLE TO WS-TERM.
027100     MOVE WS-ANGLE TO WS-RUN-SUM.
027150     PERFORM 136-ATAN-TERM THRU 136-EXIT                       110304RPK
027160         VARYING WS-N FROM 3 BY 2 UNTIL WS-N > 11.              110304RPK
027800 135-EXIT.
027900     EXIT.
027910
027920*    136-ATAN-TERM - ONE TERM OF THE ARCTAN SERIES, DRIVEN BY   110304RPK
027930*    135-ATAN-SERIES'S VARYING/UNTIL.                           110304RPK
027940 136-ATAN-TERM.                                                 110304RPK
027950     COMPUTE WS-TERM ROUNDED =                                 110304RPK
027960         WS-TERM * WS-ANGLE * WS-ANGLE * -1                    110304RPK
027970                 * (WS-N - 2) / WS-N.                           110304RPK
027980     ADD WS-TERM TO WS-RUN-SUM.                                 110304RPK
027990 136-EXIT.                                                      110304RPK
027995     EXIT.                                                      110304RPK
028000
028100*    200-CALC-TRAVEL-TIME  (SPEC U4-R3)                    031093TGD
028200*    MINUTES = DISTANCE / 25 KPH * 60, CLAMPED 10 TO 60.
028300 200-CALC-TRAVEL-TIME.
028400     COMPUTE LK-TRAVEL-MIN ROUNDED =
028500         (LK-DISTANCE-KM / WS-AVG-SPEED-KPH) * 60.
028600     IF LK-TRAVEL-MIN < 10
028700         MOVE 10 TO LK-TRAVEL-MIN.
028800     IF LK-TRAVEL-MIN > 60
028900         MOVE 60 TO LK-TRAVEL-MIN.
029000 200-EXIT.
029100     EXIT.
029200
029300*    300-CALC-ETA-FALLBACK  (SPEC U5-R1)                   040897MM
029400*    MINUTES = DISTANCE / 30 KPH * 60, TRUNCATED, MINIMUM 1.
029500 300-CALC-ETA-FALLBACK.
029600     COMPUTE LK-TRAVEL-MIN =
029700         (LK-DISTANCE-KM / WS-FALLBACK-SPEED-KPH) * 60.
029800     IF LK-TRAVEL-MIN < 1
029900         MOVE 1 TO LK-TRAVEL-MIN.
030000 300-EXIT.
030100     EXIT.
030200
030300*    400-CHECK-RADIUS  (SPEC U4-R2)                        090194JS
030400 400-CHECK-RADIUS.
030500     IF LK-DISTANCE-KM <= LK-RADIUS-LIMIT-KM
030600         MOVE "Y" TO LK-IN-RADIUS-SW
030700     ELSE
030800         MOVE "N" TO LK-IN-RADIUS-SW.
030900 400-EXIT.
031000     EXIT.
