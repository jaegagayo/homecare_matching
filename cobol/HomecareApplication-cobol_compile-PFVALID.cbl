000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PFVALID - CAREGIVER WORK-PREFERENCE VALIDATOR               *
000400*    ------------------------------------------------------    *
000500*    EDITS THE RAW PREFERENCE FILE COLLECTED FROM THE AGENCY'S  *
000600*    INTAKE FORM - ONE RECORD PER CAREGIVER.  EACH MULTI-VALUED *
000700*    CODE FIELD (CLOSED DAYS, SUPPORTED CONDITIONS, GENDER       *
000800*    PREFERENCE, SERVICE TYPES) IS CHECKED AGAINST ITS OWN       *
000900*    VOCABULARY; BAD VALUES ARE STRIPPED OUT BUT THE RECORD      *
001000*    ITSELF IS NEVER THROWN AWAY - EVERY RECORD READ IS WRITTEN  *
001100*    TO THE VALID-PREF FILE FOR CGMATCH'S PREFCHK CALLS TO USE   *
001200*    LATER.  SINGLE PASS, NO TRAILER REC - THE PREFERENCE FILE   *
001300*    CARRIES NO RECORD COUNT OF ITS OWN.                         *
001400******************************************************************
001500 PROGRAM-ID.  PFVALID.
001600 AUTHOR. JON SAYLES.
001700 INSTALLATION. COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN. 02/15/93.
001900 DATE-COMPILED. 02/15/93.
002000 SECURITY. NON-CONFIDENTIAL.
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300*    ------------------------------------------------------    *
002400*    021593JS  ORIGINAL WRITE-UP FOR THE CAREGIVER-MATCH        *
002500*              PROJECT - ID, DAYS, WORK WINDOW AND WORK-AREA    *
002600*              EDITS ONLY.                                      *
002700*    050195TGD ADDED 310-EDIT-DAYS AND THE TRANSPORT-CODE       *
002800*              VOCABULARY CHECK.                                 *
002900*    072298MM  ADDED 320-EDIT-CONDITIONS AND 340-EDIT-SVC-TYPES  *
003000*              TO MATCH THE SAME DAY'S CHANGES TO THE CAREGIVER  *
003100*              AND PREFERENCE RECORD LAYOUTS.                    *
003200*    031799JS  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,       *
003300*              NOTHING TO CHANGE.                                 *
003400*    052301AK  400-NUMERIC-RANGE-EDITS WAS NOT CATCHING A        *
003500*              MIN-AGE GREATER THAN MAX-AGE - ADDED THE CROSS-    *
003600*              FIELD COMPARE.                                    *
003700*    110304RPK AGENCY REQUEST #4471 - AUDIT FOUND US DROPPING    *
003800*              AN ENTIRE CAREGIVER'S PREFERENCE RECORD WHENEVER  *
003900*              ONE CODE IN A LIST WAS BAD.  REWORKED 300-FIELD-   *
004000*              EDITS SO ONLY THE DAY/CONDITION/SERVICE-TYPE      *
004100*              VALUES THAT FAIL THEIR VOCABULARY ARE STRIPPED -  *
004200*              THE REST OF THE LIST AND THE RECORD STAY IN THE   *
004300*              RUN.  GENDER-PREFERENCE IS BLANKED, NOT DROPPED,  *
004400*              WHEN IT IS NOT ONE OF ALL/MALE/FEMALE.  WORK-     *
004500*              START/END, WORK-AREA, TRANSPORT, LUNCH-BREAK AND  *
004600*              THE AGE RANGE ARE AGENCY-OWNED TEXT/NUMBERS WE    *
004700*              HAVE NO VOCABULARY FOR, SO THOSE EDITS (AND THE   *
004800*              OLD REJECT-THE-RECORD GO TO CHAIN) CAME OUT.      *
004900*              ADDED FIELDS-CLEANED AND VALUES-DROPPED COUNTERS  *
005000*              IN PLACE OF RECORDS-IN-ERROR.                     *
005100*    110304RPK ALSO CAUGHT: GENDER VOCABULARY TABLE HAD "ANY"    *
005200*              WHERE THE INTAKE FORM ACTUALLY PUNCHES "ALL" -    *
005300*              FIXED THE 88-LEVEL.                               *
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT PREF-FILE
006900     ASSIGN TO UT-S-PREFDATA
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS PFCODE.
007200
007300     SELECT VALIDPF-FILE
007400     ASSIGN TO UT-S-VALIDPF
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS VFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800****** RAW PREFERENCE RECORDS OFF THE AGENCY'S INTAKE FORM -
008900****** ONE RECORD PER CAREGIVER, NO TRAILER, NO RECORD COUNT
009000 FD  PREF-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 223 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PF-PREFERENCE-REC.
009600     COPY PREFREC.
009700
009800****** EVERY RECORD PFVALID READS COMES BACK OUT HERE, SAME SHAPE,
009900****** CLEANED OR NOT
010000 FD  VALIDPF-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 223 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS VP-VALID-PREF-REC.
010600 01  VP-VALID-PREF-REC                PIC X(223).
010700
010800 WORKING-STORAGE SECTION.
010900 01  FILE-STATUS-CODES.
011000     05  PFCODE                       PIC X(2).
011100         88  PF-CODE-READ     VALUE SPACES.
011200         88  PF-NO-MORE-DATA  VALUE "10".
011300     05  VFCODE                       PIC X(2).
011400         88  VF-CODE-WRITE    VALUE SPACES.
011500
011600 01  FLAGS-AND-SWITCHES.
011700     05  MORE-DATA-SW                 PIC X(01) VALUE "Y".
011800         88  NO-MORE-DATA             VALUE "N".
011900     05  WS-CLEAN-SW                  PIC X(01).                110304RPK
012000         88  WS-FIELD-WAS-CLEANED     VALUE "Y".                110304RPK
012100
012200 01  COUNTERS-AND-ACCUMULATORS.
012300     05  RECORDS-READ                 PIC 9(7) COMP.
012400     05  RECORDS-WRITTEN              PIC 9(7) COMP.
012500     05  FIELDS-CLEANED               PIC 9(7) COMP.           110304RPK
012600     05  VALUES-DROPPED                PIC 9(7) COMP.           110304RPK
012700     05  WS-FIELDS-CLEANED-THIS-REC   PIC S9(2) COMP.           110304RPK
012800
012900 01  WS-DAY-LIST-WORK.
013000     05  WS-DAY-TOKEN                 PIC X(02) OCCURS 7 TIMES.
013100     05  WS-DAY-TOKEN-COUNT           PIC S9(2) COMP.
013200     05  WS-DAY-SUB                   PIC S9(2) COMP.
013300*    RAW-BYTE DUMP VIEW OF THE DAY-LIST TABLE                     050195TGD
013400 01  WS-DAY-LIST-WORK-DUMP REDEFINES WS-DAY-LIST-WORK.
013500     05  WS-DAY-LIST-WORK-X           PIC X(18).
013600
013700 01  WS-DAY-REBUILD-WORK.                                       110304RPK
013800     05  WS-DAY-OUT-COUNT             PIC S9(2) COMP.           110304RPK
013900     05  WS-DAY-REBUILD               PIC X(14).                110304RPK
014000     05  WS-DAY-REBUILD-TEMP          PIC X(14).                110304RPK
014100*    RAW-BYTE DUMP VIEW OF THE CLEANED-DAYS WORK AREA             110304RPK
014200 01  WS-DAY-REBUILD-WORK-DUMP REDEFINES WS-DAY-REBUILD-WORK.     110304RPK
014300     05  WS-DAY-REBUILD-WORK-X        PIC X(30).                110304RPK
014400
014500 01  WS-SVC-TYPE-LIST-WORK.
014600     05  WS-SVC-TOKEN                 PIC X(16) OCCURS 5 TIMES.
014700     05  WS-SVC-TOKEN-COUNT           PIC S9(2) COMP.
014800     05  WS-SVC-SUB                   PIC S9(2) COMP.
014900
015000 01  WS-SVC-REBUILD-WORK.                                       110304RPK
015100     05  WS-SVC-OUT-COUNT             PIC S9(2) COMP.           110304RPK
015200     05  WS-SVC-REBUILD               PIC X(50).                110304RPK
015300     05  WS-SVC-REBUILD-TEMP          PIC X(50).                110304RPK
015400
015500 01  WS-SVC-TYPE-TEST.
015600     05  WS-SVC-TYPE-CD               PIC X(16).
015700         88  WS-VALID-SERVICE-TYPE    VALUES
015800             "VISITING_CARE   " "VISITING_BATH   "
015900             "VISITING_NURSING" "DAY_NIGHT_CARE  "
016000             "RESPITE_CARE    " "IN_HOME_SUPPORT ".
016100
016200 01  WS-GENDER-TEST.
016300     05  WS-GENDER-CD                  PIC X(06).
016400         88  WS-VALID-GENDER           VALUES                   110304RPK
016500             "ALL   " "MALE  " "FEMALE".                        110304RPK
016600
016700 01  WS-COND-LIST-WORK.                                         110304RPK
016800     05  WS-COND-TOKEN                PIC X(20) OCCURS 2 TIMES. 110304RPK
016900     05  WS-COND-TOKEN-COUNT          PIC S9(2) COMP.           110304RPK
017000     05  WS-COND-SUB                  PIC S9(2) COMP.           110304RPK
017100     05  WS-COND-OUT-COUNT            PIC S9(2) COMP.           110304RPK
017200     05  WS-COND-REBUILD              PIC X(20).                110304RPK
017300     05  WS-COND-REBUILD-TEMP         PIC X(20).                110304RPK
017400*    RAW-BYTE DUMP VIEW OF THE CONDITION-LIST TABLE              110304RPK
017500 01  WS-COND-LIST-WORK-DUMP REDEFINES WS-COND-LIST-WORK.        110304RPK
017600     05  WS-COND-LIST-WORK-X          PIC X(86).                110304RPK
017700
017800 01  WS-COND-TEST.                                              072298MM
017900     05  WS-COND-CD                   PIC X(20).                072298MM
018000         88  WS-VALID-CONDITION       VALUES                    110304RPK
018100             "DEMENTIA            "                             110304RPK
018200             "BEDRIDDEN           ".                            110304RPK
018300
018400 COPY ABENDREC.
018500
018600 PROCEDURE DIVISION.
018700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800     PERFORM 100-MAINLINE THRU 100-EXIT
018900             UNTIL NO-MORE-DATA.
019000     PERFORM 999-CLEANUP THRU 999-EXIT.
019100     MOVE ZERO TO RETURN-CODE.
019200     GOBACK.
019300
019400*    000-HOUSEKEEPING                                           021593JS
019500 000-HOUSEKEEPING.
019600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019700     DISPLAY "******** BEGIN JOB PFVALID ********".
019800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020000     PERFORM 900-READ-PREF THRU 900-EXIT.
020100     IF NO-MORE-DATA
020200         MOVE "** EMPTY PREFERENCE INPUT FILE" TO ABEND-REASON
020300         GO TO 1000-ABEND-RTN.
020400 000-EXIT.
020500     EXIT.
020600
020700*    100-MAINLINE                                                021593JS
020800*    EVERY RECORD READ COMES OUT THE OTHER END TO VALIDPF-FILE -  110304RPK
020900*    300-FIELD-EDITS CLEANS IN PLACE, IT NEVER KICKS A RECORD     110304RPK
021000*    BACK.  A SYSOUT NOTE GOES OUT ONLY WHEN SOMETHING WAS        110304RPK
021100*    ACTUALLY CHANGED.                                           110304RPK
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     MOVE ZERO TO WS-FIELDS-CLEANED-THIS-REC.
021500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021600     IF WS-FIELDS-CLEANED-THIS-REC > ZERO
021700         PERFORM 710-WRITE-SYSOUT-NOTE THRU 710-EXIT.
021800     ADD 1 TO RECORDS-WRITTEN.
021900     PERFORM 700-WRITE-VALIDPF THRU 700-EXIT.
022000     PERFORM 900-READ-PREF THRU 900-EXIT.
022100 100-EXIT.
022200     EXIT.
022300
022400*    300-FIELD-EDITS  (SPEC U6-R1..R5)                            021593JS
022500*    EACH MULTI-VALUED CODE FIELD IS SCRUBBED AGAINST ITS OWN      110304RPK
022600*    VOCABULARY ON ITS OWN - NO GO TO CHAIN, NO WHOLE-RECORD       110304RPK
022700*    REJECT.  EVERYTHING ELSE ON THE INTAKE FORM (WORK WINDOW,     110304RPK
022800*    WORK-AREA, TRANSPORT, LUNCH-BREAK, AGE RANGE) PASSES          110304RPK
022900*    THROUGH UNCHANGED - WE HAVE NO VOCABULARY TO CHECK THEM      110304RPK
023000*    AGAINST.                                                    110304RPK
023100 300-FIELD-EDITS.
023200     MOVE "300-FIELD-EDITS" TO PARA-NAME.
023300     PERFORM 310-EDIT-DAYS THRU 310-EXIT.
023400     PERFORM 320-EDIT-CONDITIONS THRU 320-EXIT.
023500     PERFORM 330-EDIT-GENDER THRU 330-EXIT.
023600     PERFORM 340-EDIT-SVC-TYPES THRU 340-EXIT.
023700 300-EXIT.
023800     EXIT.
023900
024000*    310-EDIT-DAYS  (SPEC U6-R1)                                  050195TGD
024100*    PF-DAYS MAY BE BLANK - NO CLOSED DAYS.  OTHERWISE IT IS A
024200*    COMMA LIST OF TWO-LETTER DAY CODES, EACH ONE OF MO/TU/WE/
024300*    TH/FR/SA/SU.  A CODE THAT IS NOT ON THAT LIST IS DROPPED     110304RPK
024400*    FROM THE LIST - THE VALID CODES AROUND IT STAY, IN ORDER.   110304RPK
024500 310-EDIT-DAYS.
024600     IF PF-DAYS = SPACES
024700         GO TO 310-EXIT.
024800
024900     MOVE ZERO TO WS-DAY-TOKEN-COUNT.
025000     MOVE ZERO TO WS-DAY-OUT-COUNT.
025100     MOVE "N" TO WS-CLEAN-SW.
025200     MOVE SPACES TO WS-DAY-REBUILD.
025300     UNSTRING PF-DAYS DELIMITED BY ","
025400         INTO WS-DAY-TOKEN(1) WS-DAY-TOKEN(2) WS-DAY-TOKEN(3)
025500              WS-DAY-TOKEN(4) WS-DAY-TOKEN(5) WS-DAY-TOKEN(6)
025600              WS-DAY-TOKEN(7)
025700         TALLYING IN WS-DAY-TOKEN-COUNT.
025800
025850     PERFORM 315-DAY-TOKEN-TEST THRU 315-EXIT                  110304RPK
025860         VARYING WS-DAY-SUB FROM 1 BY 1                        110304RPK
025870             UNTIL WS-DAY-SUB > WS-DAY-TOKEN-COUNT.             110304RPK
027800
027900     IF WS-FIELD-WAS-CLEANED
028000         MOVE WS-DAY-REBUILD TO PF-DAYS
028100         ADD 1 TO FIELDS-CLEANED
028200         ADD 1 TO WS-FIELDS-CLEANED-THIS-REC
028300     END-IF.
028400 310-EXIT.
028500     EXIT.
028510
028520*    315-DAY-TOKEN-TEST - ONE DAY TOKEN, DRIVEN BY                110304RPK
028530*    310-EDIT-DAYS'S VARYING/UNTIL.                               110304RPK
028540 315-DAY-TOKEN-TEST.                                              110304RPK
028550     IF WS-DAY-TOKEN(WS-DAY-SUB) = "MO" OR "TU" OR "WE"           110304RPK
028560        OR "TH" OR "FR" OR "SA" OR "SU"                          110304RPK
028570         ADD 1 TO WS-DAY-OUT-COUNT                               110304RPK
028580         MOVE WS-DAY-REBUILD TO WS-DAY-REBUILD-TEMP              110304RPK
028590         IF WS-DAY-OUT-COUNT = 1                                 110304RPK
028600             MOVE WS-DAY-TOKEN(WS-DAY-SUB) TO WS-DAY-REBUILD      110304RPK
028610         ELSE                                                    110304RPK
028620             STRING WS-DAY-REBUILD-TEMP DELIMITED BY SPACE       110304RPK
028630                 "," DELIMITED BY SIZE                           110304RPK
028640                 WS-DAY-TOKEN(WS-DAY-SUB) DELIMITED BY SPACE      110304RPK
028650                 INTO WS-DAY-REBUILD                             110304RPK
028660         END-IF                                                  110304RPK
028670     ELSE                                                        110304RPK
028680         ADD 1 TO VALUES-DROPPED                                 110304RPK
028690         MOVE "Y" TO WS-CLEAN-SW                                 110304RPK
028700     END-IF.                                                     110304RPK
028710 315-EXIT.                                                       110304RPK
028720     EXIT.                                                       110304RPK
028730
028740*    320-EDIT-CONDITIONS  (SPEC U6-R2)                            072298MM
028800*    PF-CONDITIONS MAY BE BLANK.  OTHERWISE IT IS A COMMA LIST    110304RPK
028900*    OF DISEASE CODES CHECKED AGAINST THE SAME DEMENTIA/          110304RPK
029000*    BEDRIDDEN VOCABULARY PREFCHK MATCHES AGAINST.  A CODE NOT   110304RPK
029100*    ON THAT LIST IS DROPPED, THE REST OF THE LIST STAYS.        110304RPK
029200 320-EDIT-CONDITIONS.
029300     IF PF-CONDITIONS = SPACES
029400         GO TO 320-EXIT.
029500
029600     MOVE ZERO TO WS-COND-TOKEN-COUNT.
029700     MOVE ZERO TO WS-COND-OUT-COUNT.
029800     MOVE "N" TO WS-CLEAN-SW.
029900     MOVE SPACES TO WS-COND-REBUILD.
030000     UNSTRING PF-CONDITIONS DELIMITED BY ","
030100         INTO WS-COND-TOKEN(1) WS-COND-TOKEN(2)
030200         TALLYING IN WS-COND-TOKEN-COUNT.
030300
030350     PERFORM 325-COND-TOKEN-TEST THRU 325-EXIT                  110304RPK
030360         VARYING WS-COND-SUB FROM 1 BY 1                       110304RPK
030370             UNTIL WS-COND-SUB > WS-COND-TOKEN-COUNT.            110304RPK
032300
032400     IF WS-FIELD-WAS-CLEANED
032500         MOVE WS-COND-REBUILD TO PF-CONDITIONS
032600         ADD 1 TO FIELDS-CLEANED
032700         ADD 1 TO WS-FIELDS-CLEANED-THIS-REC
032800     END-IF.
032900 320-EXIT.
033000     EXIT.
033010
033020*    325-COND-TOKEN-TEST - ONE CONDITION TOKEN, DRIVEN BY        110304RPK
033030*    320-EDIT-CONDITIONS'S VARYING/UNTIL.                        110304RPK
033040 325-COND-TOKEN-TEST.                                            110304RPK
033050     MOVE WS-COND-TOKEN(WS-COND-SUB) TO WS-COND-CD.               110304RPK
033060     IF WS-VALID-CONDITION                                       110304RPK
033070         ADD 1 TO WS-COND-OUT-COUNT                              110304RPK
033080         MOVE WS-COND-REBUILD TO WS-COND-REBUILD-TEMP            110304RPK
033090         IF WS-COND-OUT-COUNT = 1                                110304RPK
033100             MOVE WS-COND-TOKEN(WS-COND-SUB) TO WS-COND-REBUILD   110304RPK
033110         ELSE                                                    110304RPK
033120             STRING WS-COND-REBUILD-TEMP DELIMITED BY SPACE       110304RPK
033130                 "," DELIMITED BY SIZE                           110304RPK
033140                 WS-COND-TOKEN(WS-COND-SUB) DELIMITED BY SPACE    110304RPK
033150                 INTO WS-COND-REBUILD                            110304RPK
033160         END-IF                                                  110304RPK
033170     ELSE                                                        110304RPK
033180         ADD 1 TO VALUES-DROPPED                                 110304RPK
033190         MOVE "Y" TO WS-CLEAN-SW                                 110304RPK
033200     END-IF.                                                     110304RPK
033210 325-EXIT.                                                       110304RPK
033220     EXIT.                                                       110304RPK
033230
033240*    330-EDIT-GENDER  (SPEC U6-R3)                                021593JS
033300*    PF-GENDER MAY BE BLANK - NO PREFERENCE.  OTHERWISE IT MUST   110304RPK
033400*    BE ONE OF ALL/MALE/FEMALE OR IT IS BLANKED, NOT DROPPED -    110304RPK
033500*    THERE IS NO LIST HERE TO TRIM A BAD ENTRY OUT OF.            110304RPK
033600 330-EDIT-GENDER.
033700     IF PF-GENDER = SPACES
033800         GO TO 330-EXIT.
033900
034000     MOVE PF-GENDER TO WS-GENDER-CD.
034100     IF NOT WS-VALID-GENDER
034200         MOVE SPACES TO PF-GENDER
034300         ADD 1 TO VALUES-DROPPED
034400         ADD 1 TO FIELDS-CLEANED
034500         ADD 1 TO WS-FIELDS-CLEANED-THIS-REC.
034600 330-EXIT.
034700     EXIT.
034800
034900*    340-EDIT-SVC-TYPES  (SPEC U6-R4)                             072298MM
035000*    PF-SERVICE-TYPES MAY BE BLANK.  OTHERWISE IT IS A COMMA      110304RPK
035100*    LIST OF SERVICE-TYPE CODES CHECKED AGAINST THE SAME          110304RPK
035200*    VOCABULARY CGMATCH'S 210-CHECK-SERVICE-TYPE USES.  A CODE   110304RPK
035300*    NOT ON THAT LIST IS DROPPED, THE REST OF THE LIST STAYS.     110304RPK
035400 340-EDIT-SVC-TYPES.
035500     IF PF-SERVICE-TYPES = SPACES
035600         GO TO 340-EXIT.
035700
035800     MOVE ZERO TO WS-SVC-TOKEN-COUNT.
035900     MOVE ZERO TO WS-SVC-OUT-COUNT.
036000     MOVE "N" TO WS-CLEAN-SW.
036100     MOVE SPACES TO WS-SVC-REBUILD.
036200     UNSTRING PF-SERVICE-TYPES DELIMITED BY ","
036300         INTO WS-SVC-TOKEN(1) WS-SVC-TOKEN(2) WS-SVC-TOKEN(3)
036400              WS-SVC-TOKEN(4) WS-SVC-TOKEN(5)
036500         TALLYING IN WS-SVC-TOKEN-COUNT.
036600
036700     PERFORM 345-SVC-TOKEN-TEST THRU 345-EXIT
036800         VARYING WS-SVC-SUB FROM 1 BY 1
036900             UNTIL WS-SVC-SUB > WS-SVC-TOKEN-COUNT.
037000
037010     IF WS-FIELD-WAS-CLEANED
037020         MOVE WS-SVC-REBUILD TO PF-SERVICE-TYPES
037030         ADD 1 TO FIELDS-CLEANED
037040         ADD 1 TO WS-FIELDS-CLEANED-THIS-REC
037050     END-IF.
037060 340-EXIT.
037070     EXIT.
037080
037090*    345-SVC-TOKEN-TEST - ONE SERVICE-TYPE TOKEN, DRIVEN BY      110304RPK
037100*    340-EDIT-SVC-TYPES' VARYING/UNTIL.                          110304RPK
037120 345-SVC-TOKEN-TEST.
037130     MOVE WS-SVC-TOKEN(WS-SVC-SUB) TO WS-SVC-TYPE-CD.
037140     IF WS-VALID-SERVICE-TYPE
037150         ADD 1 TO WS-SVC-OUT-COUNT
037160         MOVE WS-SVC-REBUILD TO WS-SVC-REBUILD-TEMP
037170         IF WS-SVC-OUT-COUNT = 1
037180             MOVE WS-SVC-TOKEN(WS-SVC-SUB) TO WS-SVC-REBUILD
037190         ELSE
037200             STRING WS-SVC-REBUILD-TEMP DELIMITED BY SPACE
037210                 "," DELIMITED BY SIZE
037220                 WS-SVC-TOKEN(WS-SVC-SUB) DELIMITED BY SPACE
037230                 INTO WS-SVC-REBUILD
037240         END-IF
037250     ELSE
037260         ADD 1 TO VALUES-DROPPED
037270         MOVE "Y" TO WS-CLEAN-SW
037280     END-IF.
037290 345-EXIT.
037300     EXIT.
037400
039500*    700-WRITE-VALIDPF                                            021593JS
039600 700-WRITE-VALIDPF.
039700     WRITE VP-VALID-PREF-REC FROM PF-PREFERENCE-REC.
039800 700-EXIT.
039900     EXIT.
040000
040100*    710-WRITE-SYSOUT-NOTE                                        110304RPK
040200*    ONE LINE PER RECORD THAT HAD SOMETHING CLEANED - REUSES THE   110304RPK
040300*    OLD ABEND-REC LAYOUT AS A GENERAL SYSOUT DIAGNOSTIC LINE,     110304RPK
040400*    SAME AS THIS SHOP HAS ALWAYS DONE.                           110304RPK
040500 710-WRITE-SYSOUT-NOTE.
040600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
040700     MOVE "*** PREFERENCE RECORD CLEANED - SEE COUNTS" TO
040800         ABEND-REASON.
040900     MOVE RECORDS-READ TO EXPECTED-VAL.
041000     MOVE WS-FIELDS-CLEANED-THIS-REC TO ACTUAL-VAL.
041100     WRITE SYSOUT-REC FROM ABEND-REC.
041200 710-EXIT.
041300     EXIT.
041400
041500*    800-OPEN-FILES                                               021593JS
041600 800-OPEN-FILES.
041700     MOVE "800-OPEN-FILES" TO PARA-NAME.
041800     OPEN INPUT PREF-FILE.
041900     OPEN OUTPUT VALIDPF-FILE, SYSOUT.
042000 800-EXIT.
042100     EXIT.
042200
042300*    850-CLOSE-FILES                                              021593JS
042400 850-CLOSE-FILES.
042500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042600     CLOSE PREF-FILE, VALIDPF-FILE, SYSOUT.
042700 850-EXIT.
042800     EXIT.
042900
043000*    900-READ-PREF                                                021593JS
043100 900-READ-PREF.
043200     READ PREF-FILE
043300         AT END
043400         MOVE "N" TO MORE-DATA-SW
043500         GO TO 900-EXIT
043600     END-READ.
043700     ADD 1 TO RECORDS-READ.
043800 900-EXIT.
043900     EXIT.
044000
044100*    999-CLEANUP                                                  021593JS
044200*    VALIDATOR SECTION OF THE RUN TOTALS - PREFERENCE RECORDS      110304RPK
044300*    READ AND VALUES DROPPED, PER SPEC'S REPORTS SECTION.         110304RPK
044400 999-CLEANUP.
044500     MOVE "999-CLEANUP" TO PARA-NAME.
044600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044700     DISPLAY "** PREFERENCE RECORDS READ **".
044800     DISPLAY RECORDS-READ.
044900     DISPLAY "** RECORDS WRITTEN **".
045000     DISPLAY RECORDS-WRITTEN.
045100     DISPLAY "** FIELDS CLEANED **".
045200     DISPLAY FIELDS-CLEANED.
045300     DISPLAY "** VALUES DROPPED **".
045400     DISPLAY VALUES-DROPPED.
045500     DISPLAY "******** NORMAL END OF JOB PFVALID ********".
045600 999-EXIT.
045700     EXIT.
045800
045900 1000-ABEND-RTN.
046000     WRITE SYSOUT-REC FROM ABEND-REC.
046100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046200     DISPLAY "*** ABNORMAL END OF JOB-PFVALID ***" UPON CONSOLE.
046300     DIVIDE ZERO-VAL INTO ONE-VAL.
