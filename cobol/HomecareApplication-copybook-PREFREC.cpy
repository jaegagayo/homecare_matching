      ******************************************************************
      *    PREFREC  -  CAREGIVER WORK-PREFERENCE RECORD LAYOUT        *
      *    ------------------------------------------------------    *
      *    INPUT TO THE PREFERENCE VALIDATOR (PFVALID) AND, AFTER    *
      *    CLEANING, THE SAME SHAPE IS WRITTEN BACK OUT TO THE        *
      *    VALID-PREF FILE.  RECORD LENGTH IS FIXED AT 223 CHARACTERS.*
      *                                                                *
      *    081595JS  ORIGINAL LAYOUT - WORK PREFERENCE SCRUB PROJECT  *
      *    040897MM  ADDED AGE-RANGE AND GENDER PREFERENCE FIELDS     *
      ******************************************************************
       01  PF-PREFERENCE-REC.
           05  PF-CAREGIVER-ID          PIC X(36).
           05  PF-DAYS                  PIC X(14).
           05  PF-WORK-START            PIC X(05).
           05  PF-WORK-END              PIC X(05).
           05  PF-WORK-AREA             PIC X(30).
           05  PF-TRANSPORT             PIC X(12).
           05  PF-LUNCH-BREAK           PIC 9(03).
           05  PF-CONDITIONS            PIC X(20).
           05  PF-MIN-AGE               PIC 9(03).
           05  PF-MAX-AGE               PIC 9(03).
           05  PF-GENDER                PIC X(06).
           05  PF-SERVICE-TYPES         PIC X(50).
           05  FILLER                   PIC X(36).
      *
      *    110304RPK - THE RAW-BYTE OVERLAYS THAT USED TO SIT HERE ON
      *    LUNCH-BREAK AND THE AGE RANGE CAME OUT WHEN PFVALID STOPPED
      *    EDITING THOSE FIELDS (AGENCY REQUEST #4471) - THEY PASS
      *    THROUGH UNCHANGED NOW, THE SAME AS WORK-AREA AND TRANSPORT
      *    ALWAYS HAVE.
