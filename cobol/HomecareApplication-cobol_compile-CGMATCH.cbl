000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    CGMATCH - HOMECARE CAREGIVER MATCHING RUN                 *
000400*    ------------------------------------------------------    *
000500*    READS ONE SERVICE REQUEST AND THE FULL CAREGIVER CANDI-    *
000600*    DATE POOL, FILTERS THE POOL DOWN TO THE CAREGIVERS WHO     *
000700*    CAN ACTUALLY TAKE THE JOB, RANKS THE SURVIVORS BY DIS-      *
000800*    TANCE, AND WRITES THE BEST FIVE TO THE MATCH-RESULT FILE    *
000900*    WITH A RUN REPORT BEHIND THEM.  CALLS CLCDIST FOR ALL      *
001000*    DISTANCE/TIME MATH, TMWINCHK FOR TIME-WINDOW WORK, AND     *
001100*    PREFCHK FOR THE SERVICE-TYPE AND CONDITION FILTERS.        *
001200******************************************************************
001300 PROGRAM-ID.  CGMATCH.
001400 AUTHOR. JON SAYLES.
001500 INSTALLATION. COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN. 01/02/93.
001700 DATE-COMPILED. 01/02/93.
001800 SECURITY. NON-CONFIDENTIAL.
001900******************************************************************
002000*    CHANGE LOG                                                 *
002100*    ------------------------------------------------------    *
002200*    010293JS  ORIGINAL WRITE-UP FOR THE CAREGIVER-MATCH        *
002300*              PROJECT.  SERVICE-TYPE AND CLOSED-DAY FILTERS,   *
002400*              DISTANCE RANKING, TOP-FIVE MATCH OUTPUT.         *
002500*    031093TGD ADDED WORK-WINDOW OVERLAP FILTER AND THE         *
002600*              TRAVEL-TIME COLUMN ON THE MATCH-RESULT RECORD.   *
002700*    061596MM  ADDED 240-CHECK-PREFERENCES (CALLS PREFCHK) SO   *
002800*              A SUPPORTED-CONDITION KEYWORD IN THE REQUEST'S   *
002900*              ADDITIONAL INFORMATION COULD SCREEN OUT A        *
003000*              CAREGIVER WHO DOES NOT HANDLE IT.                *
003100*    031799JS  Y2K REVIEW - WS-RUN-DATE IS A 6-DIGIT ACCEPT     *
003200*              FROM DATE, ALREADY YY/MM/DD - REPORT HEADING     *
003300*              NOW PRINTS ALL FOUR DIGITS OF THE RUN YEAR BY    *
003400*              ADDING "20" IN FRONT. SEE 900-WRITE-REPORT.      *
003500*    052301AK  350-SORT-SURVIVORS WAS NOT STABLE ON A DISTANCE  *
003600*              TIE - TWO CAREGIVERS AT THE SAME DISTANCE COULD  *
003700*              SWAP RANK FROM ONE RUN TO THE NEXT.  SHIFT TEST  *
003800*              CHANGED FROM >= TO > SO EQUAL DISTANCES KEEP     *
003900*              READ ORDER.                                      *
004000*    092403RFW ADDED 600-BUILD-TOTALS NO-MATCH-FOUND HANDLING - *
004100*              A ZERO-SURVIVOR RUN WAS LEAVING THE TOTALS LINE  *
004200*              BLANK INSTEAD OF SAYING SO.                      *
004210*    110304RPK ADDED 235-CHECK-WORK-HOURS-FILTER (TICKET         110304RPK
004220*              RPK-4417, SPEC RULE U3-R4) AND CLAMPED EACH       110304RPK
004230*              "P" PARSE RESULT IN 230-CHECK-TIME-OVERLAP TO     110304RPK
004240*              ZERO WHEN NEGATIVE - A MALFORMED TIME STRING      110304RPK
004250*              CONVERTS TO 0 MINUTES FOR THE OVERLAP TEST, NOT   110304RPK
004260*              TMWINCHK'S OWN -1 NOT-TRUSTED SENTINEL.           110304RPK
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT SERVICE-REQUEST-FILE
005800     ASSIGN TO UT-S-SVCREQ
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS RFCODE.
006100
006200     SELECT CAREGIVER-FILE
006300     ASSIGN TO UT-S-CAREGVR
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS CFCODE.
006600
006700     SELECT MATCH-FILE
006800     ASSIGN TO UT-S-MATCHRES
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS MFCODE.
007100
007200     SELECT RUN-REPORT
007300     ASSIGN TO UT-S-RUNRPT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600****** ONE SERVICE REQUEST PER RUN - THE MATCHING ENGINE IS
008700****** INVOKED ONCE PER CONSUMER REQUEST, NOT AS A BATCH OF MANY
008800 FD  SERVICE-REQUEST-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 302 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SR-SERVICE-REQUEST-REC.
009400     COPY SVCREQ.
009500
009600****** CANDIDATE POOL - READ ONCE, TOP TO BOTTOM, AND HELD IN
009700****** THE WS-CG-TABLE WORKING-STORAGE TABLE FOR SCORING AND SORT
009800 FD  CAREGIVER-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 223 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS CG-CAREGIVER-REC.
010400     COPY CAREGVR.
010500
010600****** ONE RECORD PER SELECTED CAREGIVER, BEST SCORE FIRST
010700 FD  MATCH-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 213 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS MR-MATCH-RESULT-REC.
011300     COPY MATCHREC.
011400
011500 FD  RUN-REPORT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 132 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RPT-REC.
012100 01  RPT-REC                         PIC X(132).
012200
012300 WORKING-STORAGE SECTION.
012400 01  FILE-STATUS-CODES.
012500     05  RFCODE                      PIC X(2).
012600         88  RF-CODE-READ    VALUE SPACES.
012700         88  RF-NO-MORE-DATA VALUE "10".
012800     05  CFCODE                      PIC X(2).
012900         88  CF-CODE-READ    VALUE SPACES.
013000         88  CF-NO-MORE-DATA VALUE "10".
013100     05  MFCODE                      PIC X(2).
013200         88  MF-CODE-WRITE   VALUE SPACES.
013300
013400 01  WS-RUN-DATE                     PIC 9(06).
013500*    Y2K REVIEW - YY/MM/DD BREAKDOWN OF THE ACCEPT FROM DATE    031799JS
013600*    VALUE, USED ONLY TO BUILD THE REPORT HEADING DATE.
013700 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
013800     05  WS-RUN-YY                   PIC 9(02).
013900     05  WS-RUN-MM                   PIC 9(02).
014000     05  WS-RUN-DD                   PIC 9(02).
014100
014200 01  WS-SWITCHES.
014300     05  MORE-CAREGIVERS-SW          PIC X(01) VALUE "Y".
014400         88  NO-MORE-CAREGIVERS      VALUE "N".
014500     05  WS-FILTER-RESULT-SW         PIC X(01).
014600         88  WS-FILTER-PASSED        VALUE "Y".
014700     05  NO-MATCH-FOUND-SW           PIC X(01) VALUE "N".
014800         88  NO-MATCH-FOUND          VALUE "Y".
014900
015000 01  WS-SERVICE-TYPE-CHECK.
015100     05  WS-SVC-TYPE-TEST            PIC X(16).
015200         88  VALID-SERVICE-TYPE      VALUES
015300             "VISITING_CARE   " "VISITING_BATH   "
015400             "VISITING_NURSING" "DAY_NIGHT_CARE  "
015500             "RESPITE_CARE    " "IN_HOME_SUPPORT ".
015600
015700 01  WS-DAY-LIST-WORK.
015800     05  WS-REQ-DAY                  PIC X(02) OCCURS 7 TIMES.
015900     05  WS-REQ-DAY-COUNT            PIC S9(2) COMP.
016000     05  WS-CG-DAY                   PIC X(02) OCCURS 7 TIMES.
016100     05  WS-CG-DAY-COUNT             PIC S9(2) COMP.
016200     05  WS-REQ-DAY-SUB              PIC S9(2) COMP.
016300     05  WS-CG-DAY-SUB               PIC S9(2) COMP.
016400
016500 01  WS-TIME-WORK.
016600     05  WS-REQ-START-MIN            PIC S9(4) COMP.
016700     05  WS-REQ-END-MIN              PIC S9(4) COMP.
016800     05  WS-CG-START-MIN             PIC S9(4) COMP.
016900     05  WS-CG-END-MIN               PIC S9(4) COMP.
017000
017100 01  WS-CG-TABLE-GROUP.
017200     05  WS-CG-ROW OCCURS 1000 TIMES INDEXED BY CG-IDX.
017300         10  WS-CG-ID                PIC X(36).
017400         10  WS-CG-LATITUDE           PIC S9(3)V9(6).
017500         10  WS-CG-LONGITUDE          PIC S9(3)V9(6).
017600         10  WS-CG-DISTANCE-KM        PIC 9(4)V99.
017700         10  WS-CG-TRAVEL-MIN         PIC 9(03).
017800         10  WS-CG-RANK               PIC 9(02) COMP.
017900         10  WS-CG-SCORE              PIC 9(02) COMP.
018000         10  WS-CG-CONTAINED-SW       PIC X(01).
018100             88  WS-CG-FULLY-CONTAINED VALUE "Y".
018150         10  WS-CG-CAREER-YEARS       PIC 9(02).              110304RPK
018200     05  WS-CG-COUNT                 PIC 9(04) COMP.
018300     05  WS-SORT-SUB                 PIC 9(04) COMP.
018400     05  WS-SORT-INNER-SUB           PIC 9(04) COMP.
018500     05  WS-EMIT-SUB                 PIC 9(04) COMP.
018600     05  WS-EMIT-LIMIT               PIC 9(04) COMP.
018700     05  WS-HOLD-ROW                 PIC X(70).              110304RPK
018750     05  WS-HOLD-DISTANCE-KM         PIC 9(4)V99.
018800
018900 01  WS-SCORE-TABLE-WORK.
019000     05  WS-SCORE-BY-RANK            PIC 9(02) OCCURS 5 TIMES
019100             VALUES ARE 10, 8, 6, 4, 2.
019150
019160*    110304RPK - 900-WRITE-REPORT PRINTS THE DETAIL LINES AFTER
019170*    500-EMIT-MATCHES HAS ALREADY MOVED ON TO THE NEXT SURVIVOR
019180*    AND OVERWRITTEN WS-REASON-TEXT, SO EACH SURVIVOR'S REASON
019190*    GETS PARKED HERE (TRUNCATED TO THE PRINT LINE'S WIDTH) THE
019195*    MOMENT IT IS BUILT.
019196 01  WS-RSN-SAVE-TABLE.
019197     05  WS-RSN-SAVE                 PIC X(65) OCCURS 5 TIMES.
019200
019300 01  COUNTERS-AND-ACCUMULATORS.
019400     05  CAREGIVERS-READ             PIC S9(5) COMP.
019500     05  REJECTED-SVC-TYPE           PIC S9(5) COMP.
019600     05  REJECTED-DAY                PIC S9(5) COMP.
019700     05  REJECTED-TIME               PIC S9(5) COMP.
019750     05  REJECTED-WORKHRS            PIC S9(5) COMP.          110304RPK
019800     05  REJECTED-PREF               PIC S9(5) COMP.
019900     05  MATCHES-WRITTEN             PIC S9(3) COMP.
020000     05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
020100
020200 01  WS-DIST-PARMS.
020300     05  WS-DIST-FUNCTION-CD         PIC X(01).
020400     05  WS-DIST-LAT-1               PIC S9(3)V9(6).
020500     05  WS-DIST-LON-1               PIC S9(3)V9(6).
020600     05  WS-DIST-LAT-2               PIC S9(3)V9(6).
020700     05  WS-DIST-LON-2               PIC S9(3)V9(6).
020800     05  WS-DIST-KM                  PIC 9(4)V99.
020900     05  WS-DIST-RADIUS-LIMIT        PIC 9(4)V99.
021000     05  WS-DIST-IN-RADIUS-SW        PIC X(01).
021100     05  WS-DIST-TRAVEL-MIN          PIC 9(03).
021200     05  WS-DIST-RETURN-CD           PIC S9(4) COMP.
021300
021400 01  WS-TIME-PARMS.
021500     05  WS-TP-FUNCTION-CD           PIC X(01).
021600     05  WS-TP-TIME-STRING           PIC X(05).
021700     05  WS-TP-MINUTES               PIC S9(4) COMP.
021800     05  WS-TP-OUTER-START           PIC S9(4) COMP.
021900     05  WS-TP-OUTER-END             PIC S9(4) COMP.
022000     05  WS-TP-INNER-START           PIC S9(4) COMP.
022100     05  WS-TP-INNER-END             PIC S9(4) COMP.
022200     05  WS-TP-RESULT-SW             PIC X(01).
022300     05  WS-TP-RETURN-CD             PIC S9(4) COMP.
022310*    FOUR FIELDS BELOW FEED TMWINCHK'S 400-CHECK-WORK-FILTER   110304RPK
022320*    (SPEC U3-R4) - MUST STAY IN THE SAME RELATIVE POSITION    110304RPK
022330*    AS TMWINCHK'S LK-LIST-* FIELDS SINCE THE TWO GROUPS       110304RPK
022340*    OVERLAY THE SAME CALL PARAMETER.                          110304RPK
022350     05  WS-TP-LIST-CG-START         PIC X(05).                110304RPK
022360     05  WS-TP-LIST-CG-END           PIC X(05).                110304RPK
022370     05  WS-TP-LIST-REQ-START        PIC X(05).                110304RPK
022380     05  WS-TP-LIST-REQ-END          PIC X(05).                110304RPK
022400
022500 01  WS-PREF-PARMS.
022600     05  WS-PP-FUNCTION-CD           PIC X(01).
022700     05  WS-PP-RESULT-SW             PIC X(01).
022800     05  WS-PP-RETURN-CD             PIC S9(4) COMP.
022900     05  WS-PP-CG-LIST               PIC X(50).
023000     05  WS-PP-SR-SVC-TYPE           PIC X(16).
023100     05  WS-PP-SR-ADDL-INFO          PIC X(80).
023200
023300 01  WS-REASON-TEXT                  PIC X(120).
023320 01  WS-REASON-TEMP                  PIC X(120).
023330*    ONE PIECE OF THE REASON LINE AT A TIME GOES IN HERE, THEN   110304RPK
023331*    555-APPEND-TO-REASON SPLICES IT ON - KEEPS US FROM EVER      110304RPK
023332*    STRINGING A MULTI-WORD PHRASE DELIMITED BY SPACE AND         110304RPK
023333*    LOSING EVERYTHING AFTER ITS FIRST BLANK.                     110304RPK
023334 01  WS-APPEND-SEGMENT               PIC X(80).                110304RPK
023335
023336 01  WS-RSN-LEN-WORK.                                          110304RPK
023337     05  WS-RSN-REV-TEXT              PIC X(120).              110304RPK
023338     05  WS-RSN-LEAD-SPACES           PIC S9(4) COMP.          110304RPK
023339     05  WS-RSN-TEXT-LEN              PIC S9(4) COMP.          110304RPK
023340     05  WS-RSN-REV-SEG               PIC X(80).               110304RPK
023341     05  WS-RSN-SEG-LEAD-SPACES       PIC S9(4) COMP.          110304RPK
023342     05  WS-RSN-SEG-LEN               PIC S9(4) COMP.          110304RPK
023350
023360 01  WS-REASON-EDIT-FIELDS.
023370     05  WS-RSN-RANK-ED               PIC Z9.
023390     05  WS-RSN-DIST-ED               PIC ZZZ9.99.
023400     05  WS-RSN-TRAVEL-ED             PIC ZZ9.
023410     05  WS-RSN-SCORE-ED              PIC Z9.
023420     05  WS-RSN-YEARS-ED              PIC Z9.                 110304RPK
023450
023500 01  WS-RPT-HDR-LINE1.
023600     05  FILLER                      PIC X(01)  VALUE SPACE.
023700     05  FILLER                      PIC X(20)  VALUE
023800         "HOMECARE MATCH REPORT".
023900     05  FILLER                      PIC X(10)  VALUE SPACES.
024000     05  WS-H1-DATE                  PIC X(10).
024100     05  FILLER                      PIC X(91)  VALUE SPACES.
024150
024160*    110304RPK - CARRIES THE ACTUAL REQUEST ON THE REPORT - ID,
024170*    SERVICE TYPE, REQUESTED DAYS, AND THE PREFERRED WINDOW -
024180*    INSTEAD OF JUST THE COLUMN-HEADER TEXT THE OLD LINE 2 HAD.
024190 01  WS-RPT-HDR-LINE2.
024200     05  FILLER                      PIC X(01)  VALUE SPACE.
024210     05  FILLER                      PIC X(12)  VALUE
024220         "REQUEST ID:".
024230     05  WS-H2-REQUEST-ID            PIC X(36).
024240     05  FILLER                      PIC X(02)  VALUE SPACES.
024250     05  FILLER                      PIC X(06)  VALUE "TYPE:".
024260     05  WS-H2-SERVICE-TYPE          PIC X(16).
024270     05  FILLER                      PIC X(02)  VALUE SPACES.
024280     05  FILLER                      PIC X(06)  VALUE "DAYS:".
024290     05  WS-H2-REQ-DAYS              PIC X(14).
024300     05  FILLER                      PIC X(02)  VALUE SPACES.
024310     05  FILLER                      PIC X(07)  VALUE "WINDOW:".
024320     05  WS-H2-PREF-START            PIC X(05).
024330     05  FILLER                      PIC X(01)  VALUE "-".
024340     05  WS-H2-PREF-END              PIC X(05).
024350     05  FILLER                      PIC X(17)  VALUE SPACES.
024360
024370 01  WS-RPT-HDR-LINE3.
024400     05  FILLER                      PIC X(01)  VALUE SPACE.
024500     05  FILLER                      PIC X(36)  VALUE
024600         "CAREGIVER ID".
024700     05  FILLER                      PIC X(06)  VALUE "RANK".
024800     05  FILLER                      PIC X(07)  VALUE "SCORE".
024900     05  FILLER                      PIC X(10)  VALUE "DIST-KM".
025000     05  FILLER                      PIC X(08)  VALUE "TRV-MIN".
025050     05  FILLER                      PIC X(06)  VALUE "REASON".
025060     05  FILLER                      PIC X(58)  VALUE SPACES.
025200
025300 01  WS-RPT-DETAIL-LINE.
025400     05  FILLER                      PIC X(01)  VALUE SPACE.
025500     05  WS-D-CG-ID                  PIC X(36).
025600     05  FILLER                      PIC X(01)  VALUE SPACE.
025700     05  WS-D-RANK                   PIC Z9.
025800     05  FILLER                      PIC X(05)  VALUE SPACES.
025900     05  WS-D-SCORE                  PIC Z9.
026000     05  FILLER                      PIC X(05)  VALUE SPACES.
026100     05  WS-D-DIST-KM                PIC ZZZ9.99.
026200     05  FILLER                      PIC X(03)  VALUE SPACES.
026300     05  WS-D-TRAVEL-MIN             PIC ZZ9.
026350     05  FILLER                      PIC X(02)  VALUE SPACES.  110304RPK
026360     05  WS-D-REASON                 PIC X(65).               110304RPK
026500
026600 01  WS-RPT-TOTALS-LINE1.
026700     05  FILLER                      PIC X(01)  VALUE SPACE.
026800     05  FILLER                      PIC X(20)  VALUE
026900         "CAREGIVERS READ....".
027000     05  WS-T-CG-READ                PIC ZZZZ9.
027100     05  FILLER                      PIC X(04)  VALUE SPACES.
027200     05  FILLER                      PIC X(24)  VALUE        110304RPK
027210         "REJ SVC/DAY/TIME/PRF/WH".                          110304RPK
027400     05  WS-T-REJ-SVC                PIC ZZZ9.
027500     05  FILLER                      PIC X(01)  VALUE "/".
027600     05  WS-T-REJ-DAY                PIC ZZZ9.
027700     05  FILLER                      PIC X(01)  VALUE "/".
027800     05  WS-T-REJ-TIME               PIC ZZZ9.
027900     05  FILLER                      PIC X(01)  VALUE "/".
028000     05  WS-T-REJ-PREF               PIC ZZZ9.
028020     05  FILLER                      PIC X(01)  VALUE "/".    110304RPK
028040     05  WS-T-REJ-WORKHRS            PIC ZZZ9.                110304RPK
028100     05  FILLER                      PIC X(04)  VALUE SPACES.
028200     05  FILLER                      PIC X(09)  VALUE
028300         "SURVIVORS".
028310     05  WS-T-SURVIVORS              PIC ZZZ9.               110304RPK
028320     05  FILLER                      PIC X(37)  VALUE SPACES. 110304RPK
028330
028340*    110304RPK - BEST CAREGIVER ID/SCORE ADDED PER SPEC'S
028350*    REPORTS SECTION; NEEDED A SECOND TOTALS LINE TO FIT A FULL
028360*    36-BYTE ID WITHOUT CROWDING THE FIRST LINE'S COUNTS.
028370 01  WS-RPT-TOTALS-LINE2.                                      110304RPK
028380     05  FILLER                      PIC X(01)  VALUE SPACE.   110304RPK
028390     05  FILLER                      PIC X(09)  VALUE
028400         "MATCHES..".
028410     05  WS-T-MATCHES                PIC ZZ9.                 110304RPK
028420     05  FILLER                      PIC X(04)  VALUE SPACES. 110304RPK
028430     05  FILLER                      PIC X(12)  VALUE
028440         "BEST CG ID:".
028450     05  WS-T-BEST-CG-ID             PIC X(36).               110304RPK
028460     05  FILLER                      PIC X(02)  VALUE SPACES. 110304RPK
028470     05  FILLER                      PIC X(07)  VALUE
028480         "SCORE:".
028490     05  WS-T-BEST-SCORE             PIC Z9.                  110304RPK
028500     05  FILLER                      PIC X(56)  VALUE SPACES. 110304RPK
028600
028700 COPY ABENDREC.
028800
028900 PROCEDURE DIVISION.
029000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029100     PERFORM 150-READ-CAREGIVER THRU 150-EXIT.
029200     PERFORM 100-MAINLINE THRU 100-EXIT
029300             UNTIL NO-MORE-CAREGIVERS.
029400     PERFORM 300-SCORE-SURVIVORS THRU 300-EXIT.
029500     PERFORM 350-SORT-SURVIVORS THRU 350-EXIT.
029600     PERFORM 400-ASSIGN-SCORES THRU 400-EXIT.
029700     PERFORM 500-EMIT-MATCHES THRU 500-EXIT.
029800     PERFORM 600-BUILD-TOTALS THRU 600-EXIT.
029900     PERFORM 900-WRITE-REPORT THRU 900-EXIT.
030000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030100     MOVE ZERO TO RETURN-CODE.
030200     GOBACK.
030300
030400*    000-HOUSEKEEPING                                          010293JS
030500 000-HOUSEKEEPING.
030600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030700     DISPLAY "******** BEGIN JOB CGMATCH ********".
030800     ACCEPT WS-RUN-DATE FROM DATE.
030900     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-CG-TABLE-GROUP.
031000     OPEN INPUT SERVICE-REQUEST-FILE, CAREGIVER-FILE.
031100     OPEN OUTPUT MATCH-FILE, RUN-REPORT, SYSOUT.
031200
031300     READ SERVICE-REQUEST-FILE
031400         AT END
031500         MOVE "** NO SERVICE REQUEST ON THE INPUT FILE"
031600                                      TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN
031800     END-READ.
031900
032000     PERFORM 110-APPLY-REQUEST-DEFAULTS THRU 110-EXIT.
032100 000-EXIT.
032200     EXIT.
032300
032400*    110-APPLY-REQUEST-DEFAULTS  (SPEC U1-R6)                  010293JS
032500*    AN UNRECOGNIZED OR BLANK SERVICE TYPE DEFAULTS TO VISITING
032600*    CARE.  A BLANK OR UNPARSEABLE PREFERRED WINDOW DEFAULTS TO
032700*    09:00-18:00.
032800 110-APPLY-REQUEST-DEFAULTS.
032900     MOVE SR-SERVICE-TYPE TO WS-SVC-TYPE-TEST.
033000     IF NOT VALID-SERVICE-TYPE
033100         MOVE "VISITING_CARE   " TO SR-SERVICE-TYPE.
033200
033300     MOVE "P" TO WS-TP-FUNCTION-CD.
033400     MOVE SR-PREF-START TO WS-TP-TIME-STRING.
033500     CALL "TMWINCHK" USING WS-TIME-PARMS.
033600     IF WS-TP-MINUTES < ZERO
033700         MOVE "09:00" TO SR-PREF-START.
033800
033900     MOVE "P" TO WS-TP-FUNCTION-CD.
034000     MOVE SR-PREF-END TO WS-TP-TIME-STRING.
034100     CALL "TMWINCHK" USING WS-TIME-PARMS.
034200     IF WS-TP-MINUTES < ZERO
034300         MOVE "18:00" TO SR-PREF-END.
034400 110-EXIT.
034500     EXIT.
034600
034700*    150-READ-CAREGIVER                                        010293JS
034800 150-READ-CAREGIVER.
034900     MOVE "150-READ-CAREGIVER" TO PARA-NAME.
035000     READ CAREGIVER-FILE
035100         AT END
035200         MOVE "N" TO MORE-CAREGIVERS-SW
035300     END-READ.
035400 150-EXIT.
035500     EXIT.
035600
035700*    100-MAINLINE - ONE PASS PER CAREGIVER CANDIDATE            010293JS
035800 100-MAINLINE.
035900     MOVE "100-MAINLINE" TO PARA-NAME.
036000     PERFORM 200-APPLY-FILTERS THRU 200-EXIT.
036100     PERFORM 150-READ-CAREGIVER THRU 150-EXIT.
036200 100-EXIT.
036300     EXIT.
036400
036500*    200-APPLY-FILTERS                                         010293JS
036600 200-APPLY-FILTERS.
036700     MOVE "200-APPLY-FILTERS" TO PARA-NAME.
036800     ADD 1 TO CAREGIVERS-READ.
036900
037000     PERFORM 210-CHECK-SERVICE-TYPE THRU 210-EXIT.
037100     IF NOT WS-FILTER-PASSED
037200         ADD 1 TO REJECTED-SVC-TYPE
037300         GO TO 200-EXIT.
037400
037500     PERFORM 220-CHECK-DAY-AVAIL THRU 220-EXIT.
037600     IF NOT WS-FILTER-PASSED
037700         ADD 1 TO REJECTED-DAY
037800         GO TO 200-EXIT.
037900
038000     PERFORM 230-CHECK-TIME-OVERLAP THRU 230-EXIT.
038100     IF NOT WS-FILTER-PASSED
038200         ADD 1 TO REJECTED-TIME
038300         GO TO 200-EXIT.
038310
038320     PERFORM 235-CHECK-WORK-HOURS-FILTER THRU 235-EXIT.        110304RPK
038330     IF NOT WS-FILTER-PASSED                                   110304RPK
038340         ADD 1 TO REJECTED-WORKHRS                             110304RPK
038350         GO TO 200-EXIT.                                       110304RPK
038400
038500     PERFORM 240-CHECK-PREFERENCES THRU 240-EXIT.
038600     IF NOT WS-FILTER-PASSED
038700         ADD 1 TO REJECTED-PREF
038800         GO TO 200-EXIT.
038900
039000     PERFORM 250-ADD-SURVIVOR THRU 250-EXIT.
039100 200-EXIT.
039200     EXIT.
039300
039400*    210-CHECK-SERVICE-TYPE  (SPEC U1-F1)                      010293JS
039500 210-CHECK-SERVICE-TYPE.
039600     IF CG-SERVICE-TYPE = SR-SERVICE-TYPE
039700         MOVE "Y" TO WS-FILTER-RESULT-SW
039800     ELSE
039900         MOVE "N" TO WS-FILTER-RESULT-SW.
040000 210-EXIT.
040100     EXIT.
040200
040300*    220-CHECK-DAY-AVAIL  (SPEC U1-F2)                         010293JS
040400*    FAILS WHEN ANY DAY IN THE REQUEST'S PREFERRED-DAY LIST     *
040500*    ALSO APPEARS IN THE CAREGIVER'S CLOSED-DAY LIST.  EITHER   *
040600*    LIST BLANK MEANS NOTHING TO CHECK - THE FILTER PASSES.     *
040700 220-CHECK-DAY-AVAIL.
040800     MOVE "Y" TO WS-FILTER-RESULT-SW.
040900     IF SR-REQ-DAYS = SPACES OR CG-CLOSED-DAYS = SPACES
041000         GO TO 220-EXIT.
041100
041200     MOVE SPACES TO WS-REQ-DAY(1) WS-REQ-DAY(2) WS-REQ-DAY(3)
041300         WS-REQ-DAY(4) WS-REQ-DAY(5) WS-REQ-DAY(6) WS-REQ-DAY(7).
041400     MOVE ZERO TO WS-REQ-DAY-COUNT.
041500     UNSTRING SR-REQ-DAYS DELIMITED BY ","
041600         INTO WS-REQ-DAY(1) WS-REQ-DAY(2) WS-REQ-DAY(3)
041700              WS-REQ-DAY(4) WS-REQ-DAY(5) WS-REQ-DAY(6)
041800              WS-REQ-DAY(7)
041900         TALLYING IN WS-REQ-DAY-COUNT.
042000
042100     MOVE SPACES TO WS-CG-DAY(1) WS-CG-DAY(2) WS-CG-DAY(3)
042200         WS-CG-DAY(4) WS-CG-DAY(5) WS-CG-DAY(6) WS-CG-DAY(7).
042300     MOVE ZERO TO WS-CG-DAY-COUNT.
042400     UNSTRING CG-CLOSED-DAYS DELIMITED BY ","
042500         INTO WS-CG-DAY(1) WS-CG-DAY(2) WS-CG-DAY(3)
042600              WS-CG-DAY(4) WS-CG-DAY(5) WS-CG-DAY(6)
042700              WS-CG-DAY(7)
042800         TALLYING IN WS-CG-DAY-COUNT.
042900
042950     PERFORM 225-DAY-OUTER THRU 225-EXIT                       110304RPK
042960         VARYING WS-REQ-DAY-SUB FROM 1 BY 1                    110304RPK
042970             UNTIL WS-REQ-DAY-SUB > WS-REQ-DAY-COUNT.           110304RPK
043900 220-EXIT.
044000     EXIT.
044010
044020*    225-DAY-OUTER - ONE REQUESTED DAY, DRIVEN BY               110304RPK
044030*    220-CHECK-DAY-AVAIL'S VARYING/UNTIL.                       110304RPK
044040 225-DAY-OUTER.                                                 110304RPK
044050     PERFORM 226-DAY-INNER THRU 226-EXIT                        110304RPK
044060         VARYING WS-CG-DAY-SUB FROM 1 BY 1                      110304RPK
044070             UNTIL WS-CG-DAY-SUB > WS-CG-DAY-COUNT.              110304RPK
044080 225-EXIT.                                                      110304RPK
044090     EXIT.                                                      110304RPK
044100
044110*    226-DAY-INNER - ONE CLOSED DAY, DRIVEN BY 225-DAY-OUTER'S   110304RPK
044120*    VARYING/UNTIL.                                             110304RPK
044130 226-DAY-INNER.                                                 110304RPK
044140     IF WS-REQ-DAY(WS-REQ-DAY-SUB) = WS-CG-DAY(WS-CG-DAY-SUB)    110304RPK
044150         MOVE "N" TO WS-FILTER-RESULT-SW.                       110304RPK
044160 226-EXIT.                                                      110304RPK
044170     EXIT.                                                      110304RPK
044180
044200*    230-CHECK-TIME-OVERLAP  (SPEC U1-F3)                      031093TGD
044300*    PLAIN OVERLAP TEST, NOT CONTAINMENT - THE REQUEST'S        *
044400*    PREFERRED WINDOW ONLY HAS TO SHARE SOME TIME WITH THE      *
044500*    CAREGIVER'S WORK WINDOW.  TMWINCHK'S CONTAINMENT CHECK IS  *
044600*    STRICTER AND IS RUN HERE ONLY AS AN INFORMATIONAL NOTE -   *
044700*    IT DOES NOT GATE THE CAREGIVER HERE, IT JUST FLAGS THE ROW *
044800*    IN WS-CG-TABLE FOR 550-BUILD-REASON TO MENTION.   061596MM
044810*    THE HARD GATE ON CONTAINMENT IS 235-CHECK-WORK-HOURS-      110304RPK
044820*    FILTER, RIGHT BELOW - A SEPARATE SPEC RULE (U3-R4) FROM    110304RPK
044830*    THIS PARAGRAPH'S OWN PLAIN-OVERLAP TEST (U1-F3).           110304RPK
044840*    EACH "P" CALL'S RESULT IS CLAMPED TO ZERO WHEN NEGATIVE -  110304RPK
044850*    A MALFORMED TIME STRING CONVERTS TO 0 MINUTES PER SPEC,    110304RPK
044860*    NOT TMWINCHK'S OWN -1 NOT-TRUSTED SENTINEL.                110304RPK
044900 230-CHECK-TIME-OVERLAP.
045000     MOVE "P" TO WS-TP-FUNCTION-CD.
045100     MOVE SR-PREF-START TO WS-TP-TIME-STRING.
045200     CALL "TMWINCHK" USING WS-TIME-PARMS.
045300     MOVE WS-TP-MINUTES TO WS-REQ-START-MIN.
045310     IF WS-REQ-START-MIN < ZERO                                 110304RPK
045320         MOVE ZERO TO WS-REQ-START-MIN.                         110304RPK
045400
045500     MOVE "P" TO WS-TP-FUNCTION-CD.
045600     MOVE SR-PREF-END TO WS-TP-TIME-STRING.
045700     CALL "TMWINCHK" USING WS-TIME-PARMS.
045800     MOVE WS-TP-MINUTES TO WS-REQ-END-MIN.
045810     IF WS-REQ-END-MIN < ZERO                                   110304RPK
045820         MOVE ZERO TO WS-REQ-END-MIN.                           110304RPK
045900
046000     MOVE "P" TO WS-TP-FUNCTION-CD.
046100     MOVE CG-WORK-START TO WS-TP-TIME-STRING.
046200     CALL "TMWINCHK" USING WS-TIME-PARMS.
046300     MOVE WS-TP-MINUTES TO WS-CG-START-MIN.
046310     IF WS-CG-START-MIN < ZERO                                  110304RPK
046320         MOVE ZERO TO WS-CG-START-MIN.                         110304RPK
046400
046500     MOVE "P" TO WS-TP-FUNCTION-CD.
046600     MOVE CG-WORK-END TO WS-TP-TIME-STRING.
046700     CALL "TMWINCHK" USING WS-TIME-PARMS.
046800     MOVE WS-TP-MINUTES TO WS-CG-END-MIN.
046810     IF WS-CG-END-MIN < ZERO                                    110304RPK
046820         MOVE ZERO TO WS-CG-END-MIN.                            110304RPK
046900
047000     MOVE "N" TO WS-FILTER-RESULT-SW.
047100     IF NOT (WS-REQ-END-MIN <= WS-CG-START-MIN
047200             OR WS-REQ-START-MIN >= WS-CG-END-MIN)
047300         MOVE "Y" TO WS-FILTER-RESULT-SW.
047400
047500     MOVE "C" TO WS-TP-FUNCTION-CD.
047600     MOVE WS-CG-START-MIN TO WS-TP-OUTER-START.
047700     MOVE WS-CG-END-MIN TO WS-TP-OUTER-END.
047800     MOVE WS-REQ-START-MIN TO WS-TP-INNER-START.
047900     MOVE WS-REQ-END-MIN TO WS-TP-INNER-END.
048000     CALL "TMWINCHK" USING WS-TIME-PARMS.
048100     MOVE WS-TP-RESULT-SW TO WS-CG-CONTAINED-SW(WS-CG-COUNT + 1).
048200 230-EXIT.
048300     EXIT.
048310
048320*    235-CHECK-WORK-HOURS-FILTER  (SPEC U3-R4)                  110304RPK
048330*    THE STANDALONE WORKING-HOURS LIST FILTER - SEPARATE FROM   110304RPK
048340*    230'S PLAIN OVERLAP TEST ABOVE.  A CAREGIVER WITH NO        110304RPK
048350*    RECORDED WORK HOURS PASSES OUTRIGHT; OTHERWISE TMWINCHK'S   110304RPK
048360*    CONTAINMENT CHECK (U3-R2) MUST HOLD.  TMWINCHK'S OWN        110304RPK
048370*    400-CHECK-WORK-FILTER PARAGRAPH DOES THE BLANK-HOURS        110304RPK
048380*    SHORT-CIRCUIT AND THE CONTAINMENT CALL - THIS PARAGRAPH     110304RPK
048390*    JUST FEEDS IT THE FOUR RAW TIME STRINGS AND READS BACK      110304RPK
048400*    THE PASS/FAIL SWITCH.                                      110304RPK
048410 235-CHECK-WORK-HOURS-FILTER.                                   110304RPK
048420     MOVE "L" TO WS-TP-FUNCTION-CD.                             110304RPK
048430     MOVE CG-WORK-START TO WS-TP-LIST-CG-START.                 110304RPK
048440     MOVE CG-WORK-END TO WS-TP-LIST-CG-END.                     110304RPK
048450     MOVE SR-PREF-START TO WS-TP-LIST-REQ-START.                110304RPK
048460     MOVE SR-PREF-END TO WS-TP-LIST-REQ-END.                    110304RPK
048470     CALL "TMWINCHK" USING WS-TIME-PARMS.                       110304RPK
048480     MOVE WS-TP-RESULT-SW TO WS-FILTER-RESULT-SW.                110304RPK
048490 235-EXIT.                                                      110304RPK
048500     EXIT.                                                      110304RPK
048510
048520*    240-CHECK-PREFERENCES  (SPEC U2-R1, U2-R2, U2-R3)          061596MM
048600*    BOTH THE SERVICE-TYPE CHECK AND THE CONDITION CHECK MUST   *
048700*    PASS.  PREFCHK DEFAULTS TO "NOT ELIGIBLE" INTERNALLY, SO   *
048800*    ANYTHING THAT COMES BACK OTHER THAN "Y" IS TREATED AS A    *
048900*    REJECTION.                                                 *
049000 240-CHECK-PREFERENCES.
049100     MOVE "S" TO WS-PP-FUNCTION-CD.
049200     MOVE CG-SERVICE-TYPE TO WS-PP-CG-LIST.
049300     MOVE SR-SERVICE-TYPE TO WS-PP-SR-SVC-TYPE.
049400     CALL "PREFCHK" USING WS-PREF-PARMS.
049500     IF WS-PP-RESULT-SW NOT = "Y"
049600         MOVE "N" TO WS-FILTER-RESULT-SW
049700         GO TO 240-EXIT.
049800
049900     MOVE "C" TO WS-PP-FUNCTION-CD.
050000     MOVE CG-SUPPORTED-COND TO WS-PP-CG-LIST.
050100     MOVE SR-ADDL-INFO TO WS-PP-SR-ADDL-INFO.
050200     CALL "PREFCHK" USING WS-PREF-PARMS.
050300     IF WS-PP-RESULT-SW NOT = "Y"
050400         MOVE "N" TO WS-FILTER-RESULT-SW
050500         GO TO 240-EXIT.
050600
050700     MOVE "Y" TO WS-FILTER-RESULT-SW.
050800 240-EXIT.
050900     EXIT.
051000
051100*    250-ADD-SURVIVOR                                          010293JS
051200 250-ADD-SURVIVOR.
051300     IF WS-CG-COUNT >= 1000
051400         GO TO 250-EXIT.
051500     ADD 1 TO WS-CG-COUNT.
051600     SET CG-IDX TO WS-CG-COUNT.
051700     MOVE CG-CAREGIVER-ID TO WS-CG-ID(CG-IDX).
051800     MOVE CG-LATITUDE TO WS-CG-LATITUDE(CG-IDX).
051900     MOVE CG-LONGITUDE TO WS-CG-LONGITUDE(CG-IDX).
051910*    110304RPK - SPEC U4-R4: A CAREGIVER RECORD THAT WAS NEVER   110304RPK
051920*    GEOCODED (BLANK OR LOW-VALUE LAT/LONG BYTES) GETS ZERO/     110304RPK
051930*    ZERO HERE SO CLCDIST'S OWN ZERO-COORDINATE CHECK CATCHES    110304RPK
051935*    IT, INSTEAD OF THE RAW BYTES BEING TRUSTED AS SIGNED        110304RPK
051938*    NUMERIC.                                                    110304RPK
051940     IF CG-LATITUDE-X = SPACES OR CG-LATITUDE-X = LOW-VALUES     110304RPK
051942        OR CG-LONGITUDE-X = SPACES OR CG-LONGITUDE-X = LOW-VALUES 110304RPK
051944         MOVE ZERO TO WS-CG-LATITUDE(CG-IDX)                     110304RPK
051946         MOVE ZERO TO WS-CG-LONGITUDE(CG-IDX)                    110304RPK
051948     END-IF.                                                     110304RPK
051950     MOVE CG-CAREER-YEARS TO WS-CG-CAREER-YEARS(CG-IDX).       110304RPK
052000 250-EXIT.
052100     EXIT.
052200
052300*    300-SCORE-SURVIVORS  (SPEC U1 STEP 4)                      010293JS
052400 300-SCORE-SURVIVORS.
052500     MOVE "300-SCORE-SURVIVORS" TO PARA-NAME.
052550     PERFORM 305-SCORE-ONE-CG THRU 305-EXIT                    110304RPK
052560         VARYING CG-IDX FROM 1 BY 1 UNTIL CG-IDX > WS-CG-COUNT. 110304RPK
053500 300-EXIT.
053600     EXIT.
053610
053620*    305-SCORE-ONE-CG - ONE SURVIVOR'S DISTANCE, DRIVEN BY       110304RPK
053630*    300-SCORE-SURVIVORS'S VARYING/UNTIL.                       110304RPK
053640 305-SCORE-ONE-CG.                                              110304RPK
053650     MOVE "D" TO WS-DIST-FUNCTION-CD.                           110304RPK
053655*    110304RPK - SPEC U4-R4: AN UNGEOCODED REQUEST (BLANK OR     110304RPK
053657*    LOW-VALUE LAT/LONG BYTES) GOES IN AS ZERO/ZERO SO CLCDIST'S 110304RPK
053659*    OWN ZERO-COORDINATE CHECK CATCHES IT.                      110304RPK
053661     IF SR-LATITUDE-X = SPACES OR SR-LATITUDE-X = LOW-VALUES     110304RPK
053663        OR SR-LONGITUDE-X = SPACES OR SR-LONGITUDE-X = LOW-VALUES 110304RPK
053665         MOVE ZERO TO WS-DIST-LAT-1                              110304RPK
053667         MOVE ZERO TO WS-DIST-LON-1                              110304RPK
053669     ELSE                                                        110304RPK
053671         MOVE SR-LATITUDE TO WS-DIST-LAT-1                       110304RPK
053673         MOVE SR-LONGITUDE TO WS-DIST-LON-1                      110304RPK
053675     END-IF.                                                     110304RPK
053680     MOVE WS-CG-LATITUDE(CG-IDX) TO WS-DIST-LAT-2.               110304RPK
053690     MOVE WS-CG-LONGITUDE(CG-IDX) TO WS-DIST-LON-2.              110304RPK
053691     CALL "CLCDIST" USING WS-DIST-PARMS.                        110304RPK
053692     MOVE WS-DIST-KM TO WS-CG-DISTANCE-KM(CG-IDX).               110304RPK
053693 305-EXIT.                                                      110304RPK
053694     EXIT.                                                      110304RPK
053700
053800*    350-SORT-SURVIVORS  (SPEC U1 STEP 5)                      010293JS
053900*    INSERTION SORT, ASCENDING BY DISTANCE.  SHIFT TEST USES    *
054000*    STRICT > SO TWO CAREGIVERS AT THE SAME DISTANCE KEEP THE   *
054100*    ORDER THEY WERE READ IN - STABLE, PER OPERATIONS.  052301AK
054200 350-SORT-SURVIVORS.
054300     MOVE "350-SORT-SURVIVORS" TO PARA-NAME.
054350     PERFORM 355-SORT-PASS THRU 355-EXIT                       110304RPK
054360         VARYING WS-SORT-SUB FROM 2 BY 1                       110304RPK
054370             UNTIL WS-SORT-SUB > WS-CG-COUNT.                   110304RPK
055400 350-EXIT.
055500     EXIT.
055510
055520*    355-SORT-PASS - ONE INSERTION-SORT PASS, DRIVEN BY         110304RPK
055530*    350-SORT-SURVIVORS'S VARYING/UNTIL.                        110304RPK
055540 355-SORT-PASS.                                                 110304RPK
055550     MOVE WS-CG-ROW(WS-SORT-SUB) TO WS-HOLD-ROW.                 110304RPK
055560     MOVE WS-CG-DISTANCE-KM(WS-SORT-SUB) TO WS-HOLD-DISTANCE-KM. 110304RPK
055570     MOVE WS-SORT-SUB TO WS-SORT-INNER-SUB.                      110304RPK
055580     PERFORM 360-SHIFT-ROW THRU 360-EXIT                         110304RPK
055590             UNTIL WS-SORT-INNER-SUB = 1                        110304RPK
055600             OR WS-CG-DISTANCE-KM(WS-SORT-INNER-SUB - 1)         110304RPK
055610                NOT > WS-HOLD-DISTANCE-KM.                      110304RPK
055620     MOVE WS-HOLD-ROW TO WS-CG-ROW(WS-SORT-INNER-SUB).           110304RPK
055630 355-EXIT.                                                      110304RPK
055640     EXIT.                                                      110304RPK
055650
055700*    360-SHIFT-ROW                                              010293JS
055800 360-SHIFT-ROW.
055900     MOVE WS-CG-ROW(WS-SORT-INNER-SUB - 1)
056000         TO WS-CG-ROW(WS-SORT-INNER-SUB).
056100     SUBTRACT 1 FROM WS-SORT-INNER-SUB.
056200 360-EXIT.
056300     EXIT.
056400
056500*    400-ASSIGN-SCORES  (SPEC U1-R4)                            010293JS
056600*    FIRST FIVE SURVIVORS GET RANK 1-5 AND THE SCORE TABLE'S    *
056700*    10/8/6/4/2.  EVERYONE PAST RANK FIVE GETS A SCORE OF ZERO  *
056800*    AND IS NOT WRITTEN TO THE MATCH-RESULT FILE.               *
056900 400-ASSIGN-SCORES.
057000     MOVE "400-ASSIGN-SCORES" TO PARA-NAME.
057050     PERFORM 405-ASSIGN-ONE-SCORE THRU 405-EXIT                110304RPK
057060         VARYING CG-IDX FROM 1 BY 1 UNTIL CG-IDX > WS-CG-COUNT. 110304RPK
057800 400-EXIT.
057900     EXIT.
057910
057920*    405-ASSIGN-ONE-SCORE - ONE SURVIVOR'S RANK/SCORE, DRIVEN   110304RPK
057930*    BY 400-ASSIGN-SCORES'S VARYING/UNTIL.                      110304RPK
057940 405-ASSIGN-ONE-SCORE.                                          110304RPK
057950     MOVE CG-IDX TO WS-CG-RANK(CG-IDX).                         110304RPK
057960     IF CG-IDX <= 5                                             110304RPK
057970         MOVE WS-SCORE-BY-RANK(CG-IDX) TO WS-CG-SCORE(CG-IDX)    110304RPK
057980     ELSE                                                       110304RPK
057990         MOVE ZERO TO WS-CG-SCORE(CG-IDX).                      110304RPK
057995 405-EXIT.                                                      110304RPK
057996     EXIT.                                                      110304RPK
058000
058100*    500-EMIT-MATCHES  (SPEC U1 STEP 7)                         010293JS
058200 500-EMIT-MATCHES.
058300     MOVE "500-EMIT-MATCHES" TO PARA-NAME.
058400     MOVE 5 TO WS-EMIT-LIMIT.
058500     IF WS-CG-COUNT < 5
058600         MOVE WS-CG-COUNT TO WS-EMIT-LIMIT.
058700
058750     PERFORM 505-EMIT-ONE-MATCH THRU 505-EXIT                  110304RPK
058760         VARYING WS-EMIT-SUB FROM 1 BY 1                       110304RPK
058770             UNTIL WS-EMIT-SUB > WS-EMIT-LIMIT.                 110304RPK
060800 500-EXIT.
060900     EXIT.
060910
060920*    505-EMIT-ONE-MATCH - ONE SURVIVOR'S MATCH-RESULT RECORD,    110304RPK
060930*    DRIVEN BY 500-EMIT-MATCHES'S VARYING/UNTIL.                 110304RPK
060940 505-EMIT-ONE-MATCH.                                             110304RPK
060950     SET CG-IDX TO WS-EMIT-SUB.                                  110304RPK
060960     MOVE "T" TO WS-DIST-FUNCTION-CD.                            110304RPK
060970     MOVE WS-CG-DISTANCE-KM(CG-IDX) TO WS-DIST-KM.                110304RPK
060980     CALL "CLCDIST" USING WS-DIST-PARMS.                         110304RPK
060990     MOVE WS-DIST-TRAVEL-MIN TO WS-CG-TRAVEL-MIN(CG-IDX).         110304RPK
061010     PERFORM 550-BUILD-REASON THRU 550-EXIT.                     110304RPK
061015     MOVE WS-REASON-TEXT(1:65) TO WS-RSN-SAVE(WS-EMIT-SUB).       110304RPK
061020     MOVE SR-REQUEST-ID TO MR-REQUEST-ID.                        110304RPK
061025     MOVE WS-CG-ID(CG-IDX) TO MR-CAREGIVER-ID.                   110304RPK
061030     MOVE WS-CG-RANK(CG-IDX) TO MR-RANK.                         110304RPK
061035     MOVE WS-CG-SCORE(CG-IDX) TO MR-SCORE.                       110304RPK
061040     MOVE WS-CG-DISTANCE-KM(CG-IDX) TO MR-DISTANCE-KM.           110304RPK
061045     MOVE WS-CG-TRAVEL-MIN(CG-IDX) TO MR-TRAVEL-MIN.             110304RPK
061050     MOVE WS-REASON-TEXT TO MR-REASON.                           110304RPK
061055     WRITE MR-MATCH-RESULT-REC.                                  110304RPK
061060     ADD 1 TO MATCHES-WRITTEN.                                   110304RPK
061065 505-EXIT.                                                       110304RPK
061070     EXIT.                                                       110304RPK
061080
061100*    550-BUILD-REASON  (SPEC U1-R5)                             010293JS
061110*    110304RPK - REWORKED TO LAY OUT EVERY CLAUSE THE SPEC CALLS
061120*    FOR, IN ORDER: RANK, DISTANCE BAND, SERVICE-TYPE MATCH, THE
061130*    TWO TIME WINDOWS, A CAREER NOTE WHEN THE CAREGIVER HAS ANY
061140*    YEARS ON THE JOB, THEN THE SCORE.  EACH CLAUSE IS BUILT IN
061150*    WS-APPEND-SEGMENT AND SPLICED ON BY 555-APPEND-TO-REASON SO
061160*    A MULTI-WORD CLAUSE NEVER GETS CUT AT ITS OWN FIRST BLANK.
061200 550-BUILD-REASON.
061210     MOVE SPACES TO WS-REASON-TEXT.
061220     MOVE WS-CG-RANK(CG-IDX)        TO WS-RSN-RANK-ED.
061240     MOVE WS-CG-DISTANCE-KM(CG-IDX) TO WS-RSN-DIST-ED.
061250     MOVE WS-CG-TRAVEL-MIN(CG-IDX)  TO WS-RSN-TRAVEL-ED.
061260     MOVE WS-CG-SCORE(CG-IDX)       TO WS-RSN-SCORE-ED.
061270
061280*    FIRST CLAUSE GOES IN DIRECTLY - NOTHING TO SPLICE ONTO YET.
061290     STRING "RANK " DELIMITED BY SIZE
061300         WS-RSN-RANK-ED DELIMITED BY SIZE
061310         INTO WS-REASON-TEXT.
061320
061330*    DISTANCE BAND - VERY CLOSE UNDER 5 KM, CLOSE UNDER 10, THEN
061340*    MODERATE UNDER 20, ELSE JUST THE DISTANCE.
061350     EVALUATE TRUE
061360         WHEN WS-CG-DISTANCE-KM(CG-IDX) < 5
061370             STRING "| VERY CLOSE " DELIMITED BY SIZE
061380                 WS-RSN-DIST-ED DELIMITED BY SIZE
061390                 " KM" DELIMITED BY SIZE
061400                 INTO WS-APPEND-SEGMENT
061410         WHEN WS-CG-DISTANCE-KM(CG-IDX) < 10
061420             STRING "| CLOSE " DELIMITED BY SIZE
061430                 WS-RSN-DIST-ED DELIMITED BY SIZE
061440                 " KM" DELIMITED BY SIZE
061450                 INTO WS-APPEND-SEGMENT
061460         WHEN WS-CG-DISTANCE-KM(CG-IDX) < 20
061470             STRING "| MODERATE " DELIMITED BY SIZE
061480                 WS-RSN-DIST-ED DELIMITED BY SIZE
061490                 " KM" DELIMITED BY SIZE
061500                 INTO WS-APPEND-SEGMENT
061510         WHEN OTHER
061520             STRING "| " DELIMITED BY SIZE
061530                 WS-RSN-DIST-ED DELIMITED BY SIZE
061540                 " KM" DELIMITED BY SIZE
061550                 INTO WS-APPEND-SEGMENT
061560     END-EVALUATE.
061570     PERFORM 555-APPEND-TO-REASON THRU 555-EXIT.
061580
061590*    SERVICE-TYPE MATCH - EVERY SURVIVOR REACHING THIS POINT
061600*    ALREADY CLEARED 210-CHECK-SERVICE-TYPE.
061610     STRING "| SERVICE TYPE MATCH " DELIMITED BY SIZE
061620         SR-SERVICE-TYPE DELIMITED BY SPACE
061630         INTO WS-APPEND-SEGMENT.
061640     PERFORM 555-APPEND-TO-REASON THRU 555-EXIT.
061650
061660*    THE TWO TIME WINDOWS - WHAT THE REQUEST ASKED FOR, AND WHAT
061670*    THE CAREGIVER IS AVAILABLE FOR.
061680     STRING "| TIME OK req " DELIMITED BY SIZE
061690         SR-PREF-START DELIMITED BY SIZE
061700         "-" DELIMITED BY SIZE
061710         SR-PREF-END DELIMITED BY SIZE
061720         " avail " DELIMITED BY SIZE
061730         CG-WORK-START DELIMITED BY SIZE
061740         "-" DELIMITED BY SIZE
061750         CG-WORK-END DELIMITED BY SIZE
061760         INTO WS-APPEND-SEGMENT.
061770     PERFORM 555-APPEND-TO-REASON THRU 555-EXIT.
061780
061790*    CAREER NOTE - ONLY WHEN THE CAREGIVER HAS ANY YEARS ON THE
061800*    JOB TO REPORT.  RICH AT FIVE YEARS OR MORE, GOOD AT THREE.
061810     IF WS-CG-CAREER-YEARS(CG-IDX) > ZERO
061820         MOVE WS-CG-CAREER-YEARS(CG-IDX) TO WS-RSN-YEARS-ED
061830         EVALUATE TRUE
061840             WHEN WS-CG-CAREER-YEARS(CG-IDX) >= 5
061850                 STRING "| RICH CAREER " DELIMITED BY SIZE
061860                     WS-RSN-YEARS-ED DELIMITED BY SIZE
061870                     " YRS" DELIMITED BY SIZE
061880                     INTO WS-APPEND-SEGMENT
061890             WHEN WS-CG-CAREER-YEARS(CG-IDX) >= 3
061900                 STRING "| GOOD CAREER " DELIMITED BY SIZE
061910                     WS-RSN-YEARS-ED DELIMITED BY SIZE
061920                     " YRS" DELIMITED BY SIZE
061930                     INTO WS-APPEND-SEGMENT
061940             WHEN OTHER
061950                 STRING "| CAREER " DELIMITED BY SIZE
061960                     WS-RSN-YEARS-ED DELIMITED BY SIZE
061970                     " YRS" DELIMITED BY SIZE
061980                     INTO WS-APPEND-SEGMENT
061990         END-EVALUATE
062000         PERFORM 555-APPEND-TO-REASON THRU 555-EXIT
062010     END-IF.
062020
062030*    SCORE ALWAYS CLOSES THE LINE OUT.
062040     STRING "| SCORE " DELIMITED BY SIZE
062050         WS-RSN-SCORE-ED DELIMITED BY SIZE
062060         INTO WS-APPEND-SEGMENT.
062070     PERFORM 555-APPEND-TO-REASON THRU 555-EXIT.
062080
062090*    KEPT ON PAST WHAT U1-R5 REQUIRES, SAME AS THE ORIGINAL
062100*    WRITE-UP - WORTH FLAGGING WHEN THE CAREGIVER'S OWN WORK
062110*    WINDOW FULLY COVERS THE REQUEST'S PREFERRED WINDOW.
062120     IF WS-CG-FULLY-CONTAINED(CG-IDX)
062130         MOVE "| WORK WINDOW FULLY COVERS REQUEST" TO
062140             WS-APPEND-SEGMENT
062150         PERFORM 555-APPEND-TO-REASON THRU 555-EXIT
062160     END-IF.
062900 550-EXIT.
063000     EXIT.
063010
063020*    555-APPEND-TO-REASON                                         110304RPK
063030*    SPLICES WS-APPEND-SEGMENT ONTO THE END OF WS-REASON-TEXT.
063040*    BOTH FIELDS ARE SPACE-PADDED TO FIXED WIDTH AND MAY CARRY
063050*    EMBEDDED BLANKS OF THEIR OWN (E.G. "VERY CLOSE"), SO WE
063060*    CANNOT STRING EITHER ONE DELIMITED BY SPACE - THAT WOULD
063070*    TRUNCATE AT THE FIRST BLANK INSTEAD OF THE TRAILING PAD.
063080*    THE SAME REVERSE-AND-TALLY TRICK THIS SHOP USES ELSEWHERE
063090*    TO FIND A FIELD'S TRIMMED LENGTH GETS US THE TRUE LENGTH OF
063100*    EACH SIDE, AND WE STRING THAT MANY BYTES DELIMITED BY SIZE.
063110 555-APPEND-TO-REASON.
063120     MOVE WS-REASON-TEXT TO WS-REASON-TEMP.
063130     MOVE FUNCTION REVERSE(WS-REASON-TEMP) TO WS-RSN-REV-TEXT.
063140     MOVE ZERO TO WS-RSN-LEAD-SPACES.
063150     INSPECT WS-RSN-REV-TEXT TALLYING WS-RSN-LEAD-SPACES
063160         FOR LEADING SPACES.
063170     COMPUTE WS-RSN-TEXT-LEN = 120 - WS-RSN-LEAD-SPACES.
063180
063190     MOVE FUNCTION REVERSE(WS-APPEND-SEGMENT) TO WS-RSN-REV-SEG.
063200     MOVE ZERO TO WS-RSN-SEG-LEAD-SPACES.
063210     INSPECT WS-RSN-REV-SEG TALLYING WS-RSN-SEG-LEAD-SPACES
063220         FOR LEADING SPACES.
063230     COMPUTE WS-RSN-SEG-LEN = 80 - WS-RSN-SEG-LEAD-SPACES.
063240
063250     IF WS-RSN-TEXT-LEN = ZERO
063260         STRING WS-APPEND-SEGMENT(1:WS-RSN-SEG-LEN)
063270             DELIMITED BY SIZE
063280             INTO WS-REASON-TEXT
063290     ELSE
063300         STRING WS-REASON-TEMP(1:WS-RSN-TEXT-LEN) DELIMITED BY SIZE
063310             WS-APPEND-SEGMENT(1:WS-RSN-SEG-LEN) DELIMITED BY SIZE
063320             INTO WS-REASON-TEXT
063330     END-IF.
063340 555-EXIT.
063350     EXIT.
063360
063370*    600-BUILD-TOTALS  (SPEC U1 STEP 3, STEP 8)                 010293JS
063380*    A ZERO-SURVIVOR RUN IS NOT AN ERROR - IT JUST MEANS NO     *
063390*    CAREGIVER IN THE POOL CLEARED THE FILTERS.  THE REPORT     *
063395*    SAYS SO INSTEAD OF PRINTING A BLANK TOTALS LINE.  092403RFW
063600 600-BUILD-TOTALS.
063700     MOVE "600-BUILD-TOTALS" TO PARA-NAME.
063800     IF WS-CG-COUNT = ZERO
063900         MOVE "Y" TO NO-MATCH-FOUND-SW.
064000 600-EXIT.
064100     EXIT.
064200
064300*    850-CLOSE-FILES                                            010293JS
064400 850-CLOSE-FILES.
064500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
064600     CLOSE SERVICE-REQUEST-FILE, CAREGIVER-FILE,
064700           MATCH-FILE, RUN-REPORT, SYSOUT.
064800 850-EXIT.
064900     EXIT.
065000
065100*    900-WRITE-REPORT  (SPEC REPORTS)                           010293JS
065110*    110304RPK - HEADING NOW CARRIES THE REQUEST ITSELF (ID, SVC
065120*    TYPE, DAYS, PREFERRED WINDOW); THE DETAIL LINE PRINTS EACH
065130*    SURVIVOR'S REASON TEXT OUT OF WS-RSN-SAVE (STASHED BACK IN
065140*    500-EMIT-MATCHES WHILE IT WAS STILL FRESH); AND THE TOTALS
065150*    NOW RUN TWO LINES SO THE SURVIVOR COUNT AND THE BEST
065160*    CAREGIVER'S ID/SCORE FIT WITHOUT CROWDING THE COUNTS.
065200 900-WRITE-REPORT.
065300     MOVE "900-WRITE-REPORT" TO PARA-NAME.
065400     MOVE SPACES TO WS-H1-DATE.
065500     STRING "20" DELIMITED BY SIZE
065600         WS-RUN-YY DELIMITED BY SIZE
065700         "-" DELIMITED BY SIZE
065800         WS-RUN-MM DELIMITED BY SIZE
065900         "-" DELIMITED BY SIZE
066000         WS-RUN-DD DELIMITED BY SIZE
066100         INTO WS-H1-DATE.
066200     WRITE RPT-REC FROM WS-RPT-HDR-LINE1 AFTER ADVANCING TOP-OF-FORM.
066210
066220     MOVE SR-REQUEST-ID TO WS-H2-REQUEST-ID.
066230     MOVE SR-SERVICE-TYPE TO WS-H2-SERVICE-TYPE.
066240     MOVE SR-REQ-DAYS TO WS-H2-REQ-DAYS.
066250     MOVE SR-PREF-START TO WS-H2-PREF-START.
066260     MOVE SR-PREF-END TO WS-H2-PREF-END.
066300     WRITE RPT-REC FROM WS-RPT-HDR-LINE2 AFTER ADVANCING 2.
066310     WRITE RPT-REC FROM WS-RPT-HDR-LINE3 AFTER ADVANCING 1.
066400
066500     IF NO-MATCH-FOUND
066600         MOVE "     ** NO CAREGIVER CLEARED THE FILTERS **"
066700                                       TO RPT-REC
066800         WRITE RPT-REC AFTER ADVANCING 2
066900     ELSE
066950         PERFORM 905-PRINT-ONE-DETAIL THRU 905-EXIT          110304RPK
066960             VARYING WS-EMIT-SUB FROM 1 BY 1                 110304RPK
066970                 UNTIL WS-EMIT-SUB > WS-EMIT-LIMIT.           110304RPK
068100
068200     MOVE CAREGIVERS-READ TO WS-T-CG-READ.
068300     MOVE REJECTED-SVC-TYPE TO WS-T-REJ-SVC.
068400     MOVE REJECTED-DAY TO WS-T-REJ-DAY.
068500     MOVE REJECTED-TIME TO WS-T-REJ-TIME.
068600     MOVE REJECTED-PREF TO WS-T-REJ-PREF.
068610     MOVE REJECTED-WORKHRS TO WS-T-REJ-WORKHRS.                110304RPK
068620     MOVE WS-CG-COUNT TO WS-T-SURVIVORS.                       110304RPK
068700     MOVE MATCHES-WRITTEN TO WS-T-MATCHES.
068800     WRITE RPT-REC FROM WS-RPT-TOTALS-LINE1 AFTER ADVANCING 2.
068810
068820     IF NO-MATCH-FOUND
068830         MOVE SPACES TO WS-T-BEST-CG-ID
068840         MOVE ZERO TO WS-T-BEST-SCORE
068850     ELSE
068860         SET CG-IDX TO 1
068870         MOVE WS-CG-ID(CG-IDX) TO WS-T-BEST-CG-ID
068880         MOVE WS-CG-SCORE(CG-IDX) TO WS-T-BEST-SCORE
068890     END-IF.
068900     WRITE RPT-REC FROM WS-RPT-TOTALS-LINE2 AFTER ADVANCING 1. 110304RPK
068910
069000     DISPLAY "******** NORMAL END OF JOB CGMATCH ********".
069100 900-EXIT.
069200     EXIT.
069210
069220*    905-PRINT-ONE-DETAIL - ONE SURVIVOR'S DETAIL LINE, DRIVEN   110304RPK
069230*    BY 900-WRITE-REPORT'S VARYING/UNTIL.                        110304RPK
069240 905-PRINT-ONE-DETAIL.                                           110304RPK
069250     SET CG-IDX TO WS-EMIT-SUB.                                  110304RPK
069260     MOVE WS-CG-ID(CG-IDX) TO WS-D-CG-ID.                        110304RPK
069270     MOVE WS-CG-RANK(CG-IDX) TO WS-D-RANK.                       110304RPK
069280     MOVE WS-CG-SCORE(CG-IDX) TO WS-D-SCORE.                     110304RPK
069290     MOVE WS-CG-DISTANCE-KM(CG-IDX) TO WS-D-DIST-KM.              110304RPK
069300     MOVE WS-CG-TRAVEL-MIN(CG-IDX) TO WS-D-TRAVEL-MIN.           110304RPK
069310     MOVE WS-RSN-SAVE(WS-EMIT-SUB) TO WS-D-REASON.               110304RPK
069320     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE AFTER ADVANCING 1.    110304RPK
069330 905-EXIT.                                                       110304RPK
069340     EXIT.                                                       110304RPK
069350
069400 1000-ABEND-RTN.
069500     WRITE SYSOUT-REC FROM ABEND-REC.
069600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069700     DISPLAY "*** ABNORMAL END OF JOB-CGMATCH ***" UPON CONSOLE.
069800     DIVIDE ZERO-VAL INTO ONE-VAL.
