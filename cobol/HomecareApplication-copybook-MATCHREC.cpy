      ******************************************************************
      *    MATCHREC -  MATCH RESULT OUTPUT RECORD LAYOUT              *
      *    ------------------------------------------------------    *
      *    ONE RECORD PER SELECTED CAREGIVER, BEST SCORE FIRST.       *
      *    WRITTEN BY CGMATCH.  RECORD LENGTH IS FIXED AT 213         *
      *    CHARACTERS.                                                *
      *                                                                *
      *    010293JS  ORIGINAL LAYOUT FOR CAREGIVER-MATCH PROJECT      *
      ******************************************************************
       01  MR-MATCH-RESULT-REC.
           05  MR-REQUEST-ID            PIC X(36).
           05  MR-CAREGIVER-ID          PIC X(36).
           05  MR-RANK                  PIC 9(02).
           05  MR-SCORE                 PIC 9(02).
           05  MR-DISTANCE-KM           PIC 9(04)V99.
           05  MR-TRAVEL-MIN            PIC 9(03).
           05  MR-REASON                PIC X(120).
           05  FILLER                   PIC X(08).
